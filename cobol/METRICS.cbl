000100******************************************************************
000200*(C) 2009 TRADEWAY SYSTEMS GROUP.  ALL RIGHTS RESERVED
000300*
000400*   THIS PROGRAM CONTAINS UNPUBLISHED CONFIDENTIAL SOURCE CODE
000500*   OF TRADEWAY SYSTEMS GROUP.  THE COPYRIGHT NOTICE ABOVE DOES
000600*   NOT EVIDENCE ANY ACTUAL OR INTENDED PUBLICATION OF THIS CODE.
000700*
000800* #IDENT "@(#) tw/batch/METRICS.cbl  TW-REL 4.2"
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100******************************************************************
001200 PROGRAM-ID.    METRICS.
001300 AUTHOR.        R B WALSH.
001400 INSTALLATION.  TRADEWAY SYSTEMS GROUP - TRADING SYSTEMS UNIT.
001500 DATE-WRITTEN.  03/05/1989.
001600 DATE-COMPILED.
001700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001800******************************************************************
001900*                      C H A N G E   L O G
002000*-----------------------------------------------------------------
002100* DATE      PGMR  REQUEST    DESCRIPTION
002200*-----------------------------------------------------------------
002300* 03/05/89  RBW   TW-0160    ORIGINAL PROGRAM.  SUMMARIZES THE
002400*                            FULL TRADE-FILE INTO ONE METRICS
002500*                            RECORD -- WIN RATE, P/L, VOLUME.
002600* 08/14/92  RBW   TW-0330    ADDED THE PER-STRATEGY ROSTER TABLE
002700*                            SO THE MOST-USED STRATEGY CAN BE
002800*                            DETERMINED WITHOUT A SORT STEP.
002900* 09/30/99  RBW   TW-Y2K1    YEAR 2000 REVIEW -- NO DATE FIELDS,
003000*                            NO EXPOSURE FOUND.
003100* 05/02/08  LMK   TW-0940    CONVERTED ACCUMULATORS TO COMP-3.
003200* 08/14/12  RBW   TW-1150    ADDED THE MOST-PROFITABLE-STRATEGY
003300*                            ARG-MAX OVER THE ROSTER TABLE -- SEE
003400*                            TRMETREC MAINTENANCE LOG.
003500* 08/11/15  LMK   TW-1255    ADDED UPSI-0 TRACE SWITCH.
003550* 04/02/18  RBW   TW-1400    ROSTER SEARCH NOW RETURNS A
003560*                            REC-FOUND/REC-NOT-FOUND CODE INSTEAD
003570*                            OF A LOCAL FOUND SWITCH -- HOUSE
003580*                            STANDARD SEARCH IDIOM (SEE METRICS).
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  TW-3090.
004000 OBJECT-COMPUTER.  TW-3090.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS TRADE-TYPE-LETTER IS "B" "S"
004400     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
004500            OFF STATUS IS WS-TRACE-SW-OFF.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT TRADE-FILE ASSIGN "TRADEFIL"
004900         ORGANIZATION LINE SEQUENTIAL
005000         STATUS WS-TRADE-STATUS.
005100     SELECT TRADE-METRICS-FILE ASSIGN "TRMETFIL"
005200         ORGANIZATION LINE SEQUENTIAL
005300         STATUS WS-TRMET-STATUS.
005400******************************************************************
005500 DATA DIVISION.
005600 FILE SECTION.
005700******************************************************************
005800 FD  TRADE-FILE.
005900 01  TRADE-FILE-REC.
006000     COPY TRADEREC.
006100******************************************************************
006200 FD  TRADE-METRICS-FILE.
006300 01  TRADE-METRICS-FILE-REC.
006400     05  FILLER                PIC X(085).
006500******************************************************************
006600 WORKING-STORAGE SECTION.
006700******************************************************************
006800 01  WS-RESULT-OUT.
006900     COPY TRMETREC.
007000******************************************************************
007100 01  LOGMSG.
007200     05  FILLER                PIC X(09) VALUE "METRICS=>".
007300     05  LOGMSG-TEXT           PIC X(50).
007400     05  FILLER                PIC X(10).
007500******************************************************************
007600*    FILE-STATUS BYTES -- HOUSE STANDARD TWO-BYTE LAYOUT
007700******************************************************************
007800 01  WS-TRADE-STATUS.
007900     05  WS-TRADE-STAT-1       PIC X(01).
008000     05  WS-TRADE-STAT-2       PIC X(01).
008100 01  WS-TRMET-STATUS.
008200     05  WS-TRMET-STAT-1       PIC X(01).
008300     05  WS-TRMET-STAT-2       PIC X(01).
008400******************************************************************
008500*    RUN SWITCHES
008600******************************************************************
008700 01  WS-RUN-SWITCHES.
008800     05  WS-TRADE-EOF-SW       PIC X(01)      VALUE "N".
008900         88  WS-TRADE-EOF             VALUE "Y".
009000******************************************************************
009100*    ACCUMULATORS
009200******************************************************************
009300 01  WS-ACCUM-FIELDS.
009400     05  WS-TOTAL-TRADES       PIC 9(05)      COMP-3 VALUE 0.
009500     05  WS-BUY-TRADES         PIC 9(05)      COMP-3 VALUE 0.
009600     05  WS-SELL-TRADES        PIC 9(05)      COMP-3 VALUE 0.
009700     05  WS-PROFIT-TRADES      PIC 9(05)      COMP-3 VALUE 0.
009800     05  WS-LOSING-TRADES      PIC 9(05)      COMP-3 VALUE 0.
009900     05  WS-WIN-RATE           PIC S9(3)V9(2) COMP-3 VALUE 0.
010000     05  WS-TOTAL-PL           PIC S9(7)V9(2) COMP-3 VALUE 0.
010100     05  WS-AVERAGE-PL         PIC S9(5)V9(2) COMP-3 VALUE 0.
010200     05  WS-BEST-TRADE         PIC S9(5)V9(2) COMP-3 VALUE 0.
010300     05  WS-WORST-TRADE        PIC S9(5)V9(2) COMP-3 VALUE 0.
010400     05  WS-TOTAL-VOLUME       PIC S9(11)V9(2) COMP-3 VALUE 0.
010500     05  WS-PL-TRADE-COUNT     PIC 9(05)      COMP-3 VALUE 0.
010600     05  WS-HAVE-BEST-SW       PIC X(01)      VALUE "N".
010700         88  WS-HAVE-BEST             VALUE "Y".
010800 01  WS-ACCUM-NUMERIC REDEFINES WS-ACCUM-FIELDS.
010900     05  FILLER                PIC X(15).
011000     05  WS-ACCUM-AMOUNTS      PIC X(31).
011100******************************************************************
011200*    PER-TRADE WORK FIELDS
011300******************************************************************
011400 01  WS-TRADE-WORK.
011500     05  WS-ONE-VOLUME         PIC S9(11)V9(2) COMP-3 VALUE 0.
011600******************************************************************
011700*    PER-STRATEGY ROSTER -- MODE AND ARG-MAX WITHOUT A SORT STEP
011800******************************************************************
011900 01  WS-STRAT-TABLE.
012000     05  WS-STRAT-ENTRY OCCURS 10 TIMES
012100                        INDEXED BY WS-STRAT-IDX.
012200         10  WS-STRAT-NAME     PIC X(20)      VALUE SPACES.
012300         10  WS-STRAT-COUNT    PIC 9(05)      COMP-3 VALUE 0.
012400         10  WS-STRAT-PL-SUM   PIC S9(7)V9(2) COMP-3 VALUE 0.
012500 01  WS-STRAT-NUMERIC REDEFINES WS-STRAT-TABLE.
012600     05  FILLER OCCURS 10 TIMES.
012700         10  FILLER            PIC X(20).
012800         10  WS-STRAT-ROSTER-AMTS PIC X(08).
012900******************************************************************
013000 01  WS-COUNTERS.
013100     05  WS-STRAT-USED         PIC 9(03)      COMP-3 VALUE 0.
013350     05  WS-CHAMPION-IDX       PIC 9(03)      COMP-3 VALUE 0.
013400     05  FILLER                PIC X(05).
013450 01  WS-COUNTERS-DUMP REDEFINES WS-COUNTERS.
013460     05  WS-COUNTERS-CHARS     PIC X(09).
013470******************************************************************
013480*    LINEAR-SEARCH RETURN CODES -- HOUSE STANDARD (SEE METRICS)
013490******************************************************************
013500 77  REC-FOUND               PIC S9(9) COMP-5 VALUE 1.
013510 77  REC-NOT-FOUND           PIC S9(9) COMP-5 VALUE 2.
013520 77  WS-SEARCH-RC            PIC S9(9) COMP-5 VALUE 0.
013530******************************************************************
013600 PROCEDURE DIVISION.
013700******************************************************************
013800 START-METRICS.
013900     OPEN INPUT TRADE-FILE.
014000     OPEN OUTPUT TRADE-METRICS-FILE.
014100     PERFORM 100-READ-TRADE-FILE THRU 100-EXIT.
014200     PERFORM 200-PROCESS-TRADE   THRU 200-EXIT
014300         UNTIL WS-TRADE-EOF.
014400     PERFORM 700-DERIVE-RATES    THRU 700-EXIT.
014500     PERFORM 750-FIND-MOST-USED  THRU 750-EXIT.
014600     PERFORM 760-FIND-BEST-STRAT THRU 760-EXIT.
014700     PERFORM 800-EMIT-RESULT     THRU 800-EXIT.
014800     CLOSE TRADE-FILE.
014900     CLOSE TRADE-METRICS-FILE.
015000     STOP RUN.
015100*-----------------------------------------------------------------
015200 100-READ-TRADE-FILE.
015300     READ TRADE-FILE
015400         AT END
015500             SET WS-TRADE-EOF TO TRUE
015600     END-READ.
015700 100-EXIT.
015800     EXIT.
015900*-----------------------------------------------------------------
016000 200-PROCESS-TRADE.
016100     ADD 1 TO WS-TOTAL-TRADES.
016200     IF TR-TYPE = "BUY "
016300         ADD 1 TO WS-BUY-TRADES
016400     ELSE
016500         IF TR-TYPE = "SELL"
016600             ADD 1 TO WS-SELL-TRADES
016700         END-IF
016800     END-IF.
016900     COMPUTE WS-ONE-VOLUME ROUNDED = TR-PRICE * TR-QUANTITY.
017000     ADD WS-ONE-VOLUME TO WS-TOTAL-VOLUME.
017100     IF TR-PL-APPLIES
017200         PERFORM 250-ACCUM-PL       THRU 250-EXIT
017300         PERFORM 260-ACCUM-STRATEGY THRU 260-EXIT
017400     END-IF.
017500     PERFORM 100-READ-TRADE-FILE THRU 100-EXIT.
017600 200-EXIT.
017700     EXIT.
017800*-----------------------------------------------------------------
017900 250-ACCUM-PL.
018000     ADD 1 TO WS-PL-TRADE-COUNT.
018100     ADD TR-PL-PERCENT TO WS-TOTAL-PL.
018200     IF TR-PL-PERCENT > 0
018300         ADD 1 TO WS-PROFIT-TRADES
018400     ELSE
018500         IF TR-PL-PERCENT < 0
018600             ADD 1 TO WS-LOSING-TRADES
018700         END-IF
018800     END-IF.
018900     IF NOT WS-HAVE-BEST
019000         MOVE TR-PL-PERCENT TO WS-BEST-TRADE
019100         MOVE TR-PL-PERCENT TO WS-WORST-TRADE
019200         SET WS-HAVE-BEST TO TRUE
019300     ELSE
019400         IF TR-PL-PERCENT > WS-BEST-TRADE
019500             MOVE TR-PL-PERCENT TO WS-BEST-TRADE
019600         END-IF
019700         IF TR-PL-PERCENT < WS-WORST-TRADE
019800             MOVE TR-PL-PERCENT TO WS-WORST-TRADE
019900         END-IF
020000     END-IF.
020100 250-EXIT.
020200     EXIT.
020300*-----------------------------------------------------------------
020400*    PER-STRATEGY ROSTER -- LINEAR SEARCH, FIRST-SEEN-WINS ON A
020500*    NEW NAME.  TEN SLOTS COVERS THE FOUR SHIPPED STRATEGIES WITH
020600*    ROOM TO SPARE.
020700*-----------------------------------------------------------------
020800 260-ACCUM-STRATEGY.
020900     MOVE REC-NOT-FOUND TO WS-SEARCH-RC.
021000     SET WS-STRAT-IDX TO 1.
021100     PERFORM 265-SEARCH-ROSTER THRU 265-EXIT
021200         UNTIL WS-SEARCH-RC = REC-FOUND OR WS-STRAT-IDX > WS-STRAT-USED.
021300     IF WS-SEARCH-RC = REC-NOT-FOUND AND WS-STRAT-USED < 10
021400         ADD 1 TO WS-STRAT-USED
021500         SET WS-STRAT-IDX TO WS-STRAT-USED
021600         MOVE TR-STRATEGY TO WS-STRAT-NAME(WS-STRAT-IDX)
021700         MOVE REC-FOUND TO WS-SEARCH-RC
021800     END-IF.
021900     IF WS-SEARCH-RC = REC-FOUND
022000         ADD 1 TO WS-STRAT-COUNT(WS-STRAT-IDX)
022100         ADD TR-PL-PERCENT TO WS-STRAT-PL-SUM(WS-STRAT-IDX)
022200     END-IF.
022300 260-EXIT.
022400     EXIT.
022500*-----------------------------------------------------------------
022600 265-SEARCH-ROSTER.
022700     IF WS-STRAT-NAME(WS-STRAT-IDX) = TR-STRATEGY
022800         MOVE REC-FOUND TO WS-SEARCH-RC
022900     ELSE
023000         SET WS-STRAT-IDX UP BY 1
023100     END-IF.
023200 265-EXIT.
023300     EXIT.
023400*-----------------------------------------------------------------
023500 700-DERIVE-RATES.
023600     IF WS-SELL-TRADES > 0
023700         COMPUTE WS-WIN-RATE ROUNDED =
023800             WS-PROFIT-TRADES * 100 / WS-SELL-TRADES
023900     ELSE
024000         MOVE 0 TO WS-WIN-RATE
024100     END-IF.
024200     IF WS-PL-TRADE-COUNT > 0
024300         COMPUTE WS-AVERAGE-PL ROUNDED =
024400             WS-TOTAL-PL / WS-PL-TRADE-COUNT
024500     ELSE
024600         MOVE 0 TO WS-AVERAGE-PL
024700     END-IF.
024800 700-EXIT.
024900     EXIT.
025000*-----------------------------------------------------------------
025100*    MOST-USED STRATEGY -- HIGHEST ROSTER COUNT, FIRST-SEEN
025200*    ENTRY WINS A TIE BECAUSE THE SEARCH ONLY REPLACES THE
025300*    CHAMPION ON A STRICTLY GREATER COUNT.
025400*-----------------------------------------------------------------
025500 750-FIND-MOST-USED.
025600     MOVE "N/A" TO TM-MOST-USED-STRATEGY.
025700     IF WS-STRAT-USED > 0
025800         MOVE 1 TO WS-CHAMPION-IDX
025900         SET WS-STRAT-IDX TO 2
026000         PERFORM 755-SCAN-MOST-USED THRU 755-EXIT
026100             UNTIL WS-STRAT-IDX > WS-STRAT-USED
026200         MOVE WS-STRAT-NAME(WS-CHAMPION-IDX)
026300             TO TM-MOST-USED-STRATEGY
026400     END-IF.
026500 750-EXIT.
026600     EXIT.
026700*-----------------------------------------------------------------
026800 755-SCAN-MOST-USED.
026900     IF WS-STRAT-COUNT(WS-STRAT-IDX) > WS-STRAT-COUNT(WS-CHAMPION-IDX)
027000         MOVE WS-STRAT-IDX TO WS-CHAMPION-IDX
027100     END-IF.
027200     SET WS-STRAT-IDX UP BY 1.
027300 755-EXIT.
027400     EXIT.
027500*-----------------------------------------------------------------
027600*    MOST-PROFITABLE STRATEGY -- HIGHEST SUMMED PL-PERCENT OVER
027700*    SELL ROWS, FIRST-SEEN ENTRY WINS A TIE.
027800*-----------------------------------------------------------------
027900 760-FIND-BEST-STRAT.
028000     MOVE "N/A" TO TM-MOST-PROFITABLE-STRAT.
028100     IF WS-STRAT-USED > 0
028200         MOVE 1 TO WS-CHAMPION-IDX
028300         SET WS-STRAT-IDX TO 2
028400         PERFORM 765-SCAN-BEST-STRAT THRU 765-EXIT
028500             UNTIL WS-STRAT-IDX > WS-STRAT-USED
028600         MOVE WS-STRAT-NAME(WS-CHAMPION-IDX)
028700             TO TM-MOST-PROFITABLE-STRAT
028800     END-IF.
028900 760-EXIT.
029000     EXIT.
029100*-----------------------------------------------------------------
029200 765-SCAN-BEST-STRAT.
029300     IF WS-STRAT-PL-SUM(WS-STRAT-IDX) >
029400        WS-STRAT-PL-SUM(WS-CHAMPION-IDX)
029500         MOVE WS-STRAT-IDX TO WS-CHAMPION-IDX
029600     END-IF.
029700     SET WS-STRAT-IDX UP BY 1.
029800 765-EXIT.
029900     EXIT.
030100*-----------------------------------------------------------------
030200 800-EMIT-RESULT.
030300     MOVE WS-TOTAL-TRADES     TO TM-TOTAL-TRADES.
030400     MOVE WS-BUY-TRADES       TO TM-BUY-TRADES.
030500     MOVE WS-SELL-TRADES      TO TM-SELL-TRADES.
030600     MOVE WS-PROFIT-TRADES    TO TM-PROFITABLE-TRADES.
030700     MOVE WS-LOSING-TRADES    TO TM-LOSING-TRADES.
030800     MOVE WS-WIN-RATE         TO TM-WIN-RATE.
030900     MOVE WS-TOTAL-PL         TO TM-TOTAL-PL.
031000     MOVE WS-AVERAGE-PL       TO TM-AVERAGE-PL.
031100     MOVE WS-BEST-TRADE       TO TM-BEST-TRADE.
031200     MOVE WS-WORST-TRADE      TO TM-WORST-TRADE.
031300     MOVE WS-TOTAL-VOLUME     TO TM-TOTAL-VOLUME.
031400     WRITE TRADE-METRICS-FILE-REC FROM WS-RESULT-OUT.
031500     PERFORM 900-TRACE-EXIT THRU 900-EXIT.
031600 800-EXIT.
031700     EXIT.
031800*-----------------------------------------------------------------
031900 900-TRACE-EXIT.
032000     IF WS-TRACE-SW-ON
032100         MOVE "TRADE METRICS RECORD WRITTEN" TO LOGMSG-TEXT
032200         DISPLAY LOGMSG
032300     END-IF.
032400 900-EXIT.
032500     EXIT.
