000100******************************************************************
000200*(C) 2009 TRADEWAY SYSTEMS GROUP.  ALL RIGHTS RESERVED
000300*
000400*   THIS PROGRAM CONTAINS UNPUBLISHED CONFIDENTIAL SOURCE CODE
000500*   OF TRADEWAY SYSTEMS GROUP.  THE COPYRIGHT NOTICE ABOVE DOES
000600*   NOT EVIDENCE ANY ACTUAL OR INTENDED PUBLICATION OF THIS CODE.
000700*
000800* #IDENT "@(#) tw/batch/SMASTRAT.cbl  TW-REL 4.2"
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100******************************************************************
001200 PROGRAM-ID.    SMASTRAT.
001300 AUTHOR.        R B WOJCIK.
001400 INSTALLATION.  TRADEWAY SYSTEMS GROUP - TRADING SYSTEMS UNIT.
001500 DATE-WRITTEN.  02/24/1987.
001600 DATE-COMPILED.
001700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001800******************************************************************
001900*                      C H A N G E   L O G
002000*-----------------------------------------------------------------
002100* DATE      PGMR  REQUEST    DESCRIPTION
002200*-----------------------------------------------------------------
002300* 02/24/87  RBW   TW-0091    ORIGINAL PROGRAM.  SMA CROSSOVER
002400*                            SIGNAL OVER A ROLLING PRICE WINDOW.
002500* 11/03/89  RBW   TW-0205    ROLLING WINDOW REWRITTEN AS A TABLE
002600*                            SHIFT INSTEAD OF A RE-READ OF THE
002700*                            PRICE FILE -- ONE CALL PER TICK NOW.
002800* 06/18/92  DCF   TW-0338    ADDED WS-LAST-AVERAGE CARRY-FORWARD
002900*                            SO THE FIRST FULL WINDOW DOES NOT
003000*                            FALSELY SIGNAL BUY OR SELL.
003100* 09/30/99  RBW   TW-Y2K1    YEAR 2000 REVIEW -- PROGRAM HOLDS NO
003200*                            DATE FIELDS, NO EXPOSURE FOUND.
003300* 05/02/08  LMK   TW-0940    CONVERTED PRICE FIELDS FROM DISPLAY
003400*                            TO COMP-3 TO MATCH PRICEREC COPY
003500*                            MEMBER STANDARD.
003600* 02/20/09  RBW   TW-1005    REPOINTED TO PARMREC FOR WS-SMA-
003700*                            PERIOD INSTEAD OF A LOCAL CONSTANT.
003800* 08/11/15  LMK   TW-1255    ADDED UPSI-0 TRACE SWITCH FOR DESK
003900*                            DIAGNOSTICS WITHOUT A RECOMPILE.
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  TW-3090.
004400 OBJECT-COMPUTER.  TW-3090.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS SIGNAL-LETTER IS "B" "S" "H"
004800     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
004900            OFF STATUS IS WS-TRACE-SW-OFF.
005000******************************************************************
005100 DATA DIVISION.
005200 FILE SECTION.
005300******************************************************************
005400 WORKING-STORAGE SECTION.
005500******************************************************************
005600*    PARAMETER BLOCK (SHARED SHOP COPY MEMBER)
005700******************************************************************
005800 COPY PARMREC.
005900******************************************************************
006000*    TRACE MESSAGE -- HOUSE STANDARD LOGMSG LAYOUT
006100******************************************************************
006200 01  LOGMSG.
006300     05  FILLER                PIC X(10) VALUE "SMASTRAT=>".
006400     05  LOGMSG-TEXT           PIC X(50).
006500     05  FILLER                PIC X(09).
006600******************************************************************
006700*    ROLLING PRICE WINDOW -- ONE ENTRY PER TICK, OLDEST FIRST
006800******************************************************************
006900 01  WS-WINDOW-AREA.
007000     05  WS-WINDOW-COUNT       PIC 9(03)      COMP-3 VALUE 0.
007100     05  WS-PRICE-WINDOW OCCURS 50 TIMES
007200                                   INDEXED BY WS-WIN-IDX.
007300         10  WS-WIN-PRICE      PIC S9(9)V9(2) COMP-3.
007400 01  WS-WINDOW-DUMP REDEFINES WS-WINDOW-AREA.
007500     05  FILLER                PIC X(02).
007600     05  WS-WIN-DUMP-CHARS     PIC X(300).
007700******************************************************************
007800*    STRATEGY STATE CARRIED BETWEEN CALLS
007900******************************************************************
008000 01  WS-STRATEGY-STATE.
008100     05  WS-HAS-LAST-AVG-SW    PIC X(01)      VALUE "N".
008200         88  WS-HAS-LAST-AVG          VALUE "Y".
008300     05  WS-LAST-AVERAGE       PIC S9(9)V9(2) COMP-3 VALUE 0.
008400     05  WS-CURRENT-AVERAGE    PIC S9(9)V9(2) COMP-3 VALUE 0.
008500     05  WS-SUM-OF-WINDOW      PIC S9(11)V9(2) COMP-3 VALUE 0.
008600 01  WS-STATE-NUMERIC REDEFINES WS-STRATEGY-STATE.
008700     05  FILLER                PIC X(01).
008800     05  WS-STATE-AMOUNTS      PIC X(19).
008900******************************************************************
009000*    SUBSCRIPTS AND COUNTERS
009100******************************************************************
009200 01  WS-COUNTERS.
009300     05  WS-SUB                PIC 9(03)      COMP-3 VALUE 0.
009400     05  WS-PERIOD-LIMIT       PIC 9(03)      COMP-3 VALUE 0.
009500     05  FILLER                PIC X(04).
009550 01  WS-COUNTERS-DUMP REDEFINES WS-COUNTERS.
009560     05  WS-COUNTERS-CHARS     PIC X(08).
009600******************************************************************
009700 LINKAGE SECTION.
009800 01  LK-CURRENT-PRICE              PIC S9(9)V9(2) COMP-3.
009900 01  LK-SIGNAL-RESULT              PIC X(04).
010000******************************************************************
010100 PROCEDURE DIVISION USING LK-CURRENT-PRICE LK-SIGNAL-RESULT.
010200******************************************************************
010300 100-ANALYZE-ENTRY.
010400     MOVE WS-SMA-PERIOD         TO WS-PERIOD-LIMIT.
010500     PERFORM 110-APPEND-TO-WINDOW THRU 110-EXIT.
010600     IF WS-WINDOW-COUNT < WS-PERIOD-LIMIT
010700         MOVE "HOLD" TO LK-SIGNAL-RESULT
010800         PERFORM 900-TRACE-EXIT THRU 900-EXIT
010900         EXIT PROGRAM
011000     END-IF.
011100     PERFORM 200-COMPUTE-AVERAGE THRU 200-EXIT.
011200     PERFORM 220-APPLY-SIGNAL-RULE THRU 220-EXIT.
011300     MOVE WS-CURRENT-AVERAGE    TO WS-LAST-AVERAGE.
011400     SET WS-HAS-LAST-AVG        TO TRUE.
011500     PERFORM 900-TRACE-EXIT THRU 900-EXIT.
011600     EXIT PROGRAM.
011700*-----------------------------------------------------------------
011800 110-APPEND-TO-WINDOW.
011810*    SHIFT THE WINDOW DOWN ONE SLOT WHEN FULL, THEN APPEND THE
011820*    NEW TICK AT THE TAIL -- KEEPS THE WINDOW AT EXACTLY
011830*    WS-PERIOD-LIMIT ENTRIES, OLDEST FIRST.
011900     IF WS-WINDOW-COUNT < WS-PERIOD-LIMIT OR WS-PERIOD-LIMIT = 0
012000         GO TO 115-APPEND-SLOT
012100     END-IF.
012200     MOVE 1 TO WS-SUB.
012300 111-SHIFT-ONE-SLOT.
012400     IF WS-SUB >= WS-PERIOD-LIMIT
012500         GO TO 115-APPEND-SLOT
012600     END-IF.
012700     MOVE WS-WIN-PRICE(WS-SUB + 1) TO WS-WIN-PRICE(WS-SUB).
012800     ADD 1 TO WS-SUB.
012900     GO TO 111-SHIFT-ONE-SLOT.
013000 115-APPEND-SLOT.
013100     IF WS-WINDOW-COUNT >= WS-PERIOD-LIMIT AND WS-PERIOD-LIMIT > 0
013200         SUBTRACT 1 FROM WS-WINDOW-COUNT
013300     END-IF.
013400     ADD 1 TO WS-WINDOW-COUNT.
013500     MOVE LK-CURRENT-PRICE TO WS-WIN-PRICE(WS-WINDOW-COUNT).
013600 110-EXIT.
013700     EXIT.
013800*-----------------------------------------------------------------
013900 200-COMPUTE-AVERAGE.
014000     MOVE 0 TO WS-SUM-OF-WINDOW.
014100     MOVE 1 TO WS-SUB.
014200     PERFORM 210-ADD-ONE-PRICE THRU 210-EXIT
014300         UNTIL WS-SUB > WS-WINDOW-COUNT.
014400     COMPUTE WS-CURRENT-AVERAGE ROUNDED =
014500         WS-SUM-OF-WINDOW / WS-WINDOW-COUNT.
014600 200-EXIT.
014700     EXIT.
014800*-----------------------------------------------------------------
014900 210-ADD-ONE-PRICE.
015000     ADD WS-WIN-PRICE(WS-SUB) TO WS-SUM-OF-WINDOW.
015100     ADD 1 TO WS-SUB.
015200 210-EXIT.
015300     EXIT.
015400*-----------------------------------------------------------------
015500 220-APPLY-SIGNAL-RULE.
015600     MOVE "HOLD" TO LK-SIGNAL-RESULT.
015700     IF NOT WS-HAS-LAST-AVG
015800         GO TO 220-EXIT
015900     END-IF.
016000     IF LK-CURRENT-PRICE > WS-CURRENT-AVERAGE
016100             AND LK-CURRENT-PRICE > WS-LAST-AVERAGE
016200         MOVE "BUY " TO LK-SIGNAL-RESULT
016300     ELSE
016400         IF LK-CURRENT-PRICE < WS-CURRENT-AVERAGE
016500                 AND LK-CURRENT-PRICE < WS-LAST-AVERAGE
016600             MOVE "SELL" TO LK-SIGNAL-RESULT
016700         END-IF
016800     END-IF.
016900 220-EXIT.
017000     EXIT.
017100*-----------------------------------------------------------------
017200 900-TRACE-EXIT.
017300     IF WS-TRACE-SW-ON
017400         MOVE "SMA SIGNAL COMPUTED FOR TICK" TO LOGMSG-TEXT
017500         DISPLAY LOGMSG
017600     END-IF.
017700 900-EXIT.
017800     EXIT.
