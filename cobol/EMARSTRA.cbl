000100******************************************************************
000200*(C) 2009 TRADEWAY SYSTEMS GROUP.  ALL RIGHTS RESERVED
000300*
000400*   THIS PROGRAM CONTAINS UNPUBLISHED CONFIDENTIAL SOURCE CODE
000500*   OF TRADEWAY SYSTEMS GROUP.  THE COPYRIGHT NOTICE ABOVE DOES
000600*   NOT EVIDENCE ANY ACTUAL OR INTENDED PUBLICATION OF THIS CODE.
000700*
000800* #IDENT "@(#) tw/batch/EMARSTRA.cbl  TW-REL 4.2"
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100******************************************************************
001200 PROGRAM-ID.    EMARSTRA.
001300 AUTHOR.        D C FENWICK.
001400 INSTALLATION.  TRADEWAY SYSTEMS GROUP - TRADING SYSTEMS UNIT.
001500 DATE-WRITTEN.  07/14/1989.
001600 DATE-COMPILED.
001700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001800******************************************************************
001900*                      C H A N G E   L O G
002000*-----------------------------------------------------------------
002100* DATE      PGMR  REQUEST    DESCRIPTION
002200*-----------------------------------------------------------------
002300* 07/14/89  DCF   TW-0210    ORIGINAL PROGRAM.  COMBINED EMA
002400*                            TREND AND RSI MOMENTUM SIGNAL.
002500* 03/09/91  DCF   TW-0280    RSI NEUTRAL-VALUE FALLBACK ADDED FOR
002600*                            THE WARM-UP PERIOD (RSI = 50).
002700* 06/18/92  DCF   TW-0339    EMA SEED CHANGED FROM FIRST PRICE TO
002800*                            SIMPLE AVERAGE OF THE SEED WINDOW,
002900*                            MATCHING THE SMASTRAT CONVENTION.
003000* 09/30/99  RBW   TW-Y2K1    YEAR 2000 REVIEW -- NO DATE FIELDS,
003100*                            NO EXPOSURE FOUND.
003200* 05/02/08  LMK   TW-0940    CONVERTED PRICE FIELDS TO COMP-3.
003300* 02/20/09  RBW   TW-1005    REPOINTED TO PARMREC FOR PERIOD AND
003400*                            OVERSOLD/OVERBOUGHT CONSTANTS.
003500* 08/11/15  LMK   TW-1255    ADDED UPSI-0 TRACE SWITCH.
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  TW-3090.
004000 OBJECT-COMPUTER.  TW-3090.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS SIGNAL-LETTER IS "B" "S" "H"
004400     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
004500            OFF STATUS IS WS-TRACE-SW-OFF.
004600******************************************************************
004700 DATA DIVISION.
004800 FILE SECTION.
004900******************************************************************
005000 WORKING-STORAGE SECTION.
005100******************************************************************
005200 COPY PARMREC.
005300******************************************************************
005400 01  LOGMSG.
005500     05  FILLER                PIC X(10) VALUE "EMARSTRA=>".
005600     05  LOGMSG-TEXT           PIC X(50).
005700     05  FILLER                PIC X(09).
005800******************************************************************
005900*    ROLLING PRICE WINDOW -- CAPPED AT MAX(EMA-PERIOD,
006000*    RSI-PERIOD+1) + 1 ENTRIES, OLDEST FIRST
006100******************************************************************
006200 01  WS-WINDOW-AREA.
006300     05  WS-WINDOW-COUNT       PIC 9(03)      COMP-3 VALUE 0.
006400     05  WS-WINDOW-LIMIT       PIC 9(03)      COMP-3 VALUE 0.
006500     05  WS-PRICE-WINDOW OCCURS 60 TIMES
006600                                   INDEXED BY WS-WIN-IDX.
006700         10  WS-WIN-PRICE      PIC S9(9)V9(2) COMP-3.
006800 01  WS-WINDOW-DUMP REDEFINES WS-WINDOW-AREA.
006900     05  FILLER                PIC X(04).
007000     05  WS-WIN-DUMP-CHARS     PIC X(360).
007100******************************************************************
007200*    EMA STATE CARRIED BETWEEN CALLS
007300******************************************************************
007400 01  WS-EMA-STATE.
007500     05  WS-HAS-EMA-SW         PIC X(01)      VALUE "N".
007600         88  WS-HAS-EMA                VALUE "Y".
007700     05  WS-EMA-CURRENT        PIC S9(9)V9(4) COMP-3 VALUE 0.
007800     05  WS-EMA-SMOOTH-K       PIC S9(1)V9(6) COMP-3 VALUE 0.
007900     05  WS-EMA-SEED-SUM       PIC S9(11)V9(2) COMP-3 VALUE 0.
008000******************************************************************
008100*    RSI WORKING FIELDS -- RECOMPUTED EVERY CALL, NOT CARRIED
008200******************************************************************
008300 01  WS-RSI-FIELDS.
008400     05  WS-RSI-VALUE          PIC S9(3)V9(2) COMP-3 VALUE 50.
008500     05  WS-SUM-GAIN           PIC S9(9)V9(2) COMP-3 VALUE 0.
008600     05  WS-SUM-LOSS           PIC S9(9)V9(2) COMP-3 VALUE 0.
008700     05  WS-AVG-GAIN           PIC S9(9)V9(4) COMP-3 VALUE 0.
008800     05  WS-AVG-LOSS           PIC S9(9)V9(4) COMP-3 VALUE 0.
008900     05  WS-RS-RATIO           PIC S9(7)V9(4) COMP-3 VALUE 0.
009000     05  WS-ONE-DIFF           PIC S9(9)V9(2) COMP-3 VALUE 0.
009100 01  WS-RSI-NUMERIC REDEFINES WS-RSI-FIELDS.
009200     05  FILLER                PIC X(02).
009300     05  WS-RSI-AMOUNTS        PIC X(39).
009400******************************************************************
009500*    SUBSCRIPTS AND WORK COUNTERS
009600******************************************************************
009700 01  WS-COUNTERS.
009800     05  WS-SUB                PIC 9(03)      COMP-3 VALUE 0.
009900     05  WS-NEED-COUNT         PIC 9(03)      COMP-3 VALUE 0.
010000     05  WS-RSI-START-SUB      PIC 9(03)      COMP-3 VALUE 0.
010100     05  FILLER                PIC X(04).
010150 01  WS-COUNTERS-DUMP REDEFINES WS-COUNTERS.
010160     05  WS-COUNTERS-CHARS     PIC X(10).
010200******************************************************************
010300 LINKAGE SECTION.
010400 01  LK-CURRENT-PRICE              PIC S9(9)V9(2) COMP-3.
010500 01  LK-SIGNAL-RESULT              PIC X(04).
010600******************************************************************
010700 PROCEDURE DIVISION USING LK-CURRENT-PRICE LK-SIGNAL-RESULT.
010800******************************************************************
010900 100-ANALYZE-ENTRY.
011000     MOVE "HOLD" TO LK-SIGNAL-RESULT.
011100     IF WS-WINDOW-LIMIT = 0
011200         PERFORM 105-INIT-CONSTANTS THRU 105-EXIT
011300     END-IF.
011400     PERFORM 110-APPEND-TO-WINDOW THRU 110-EXIT.
011500     PERFORM 200-UPDATE-EMA       THRU 200-EXIT.
011600     PERFORM 210-COMPUTE-RSI      THRU 210-EXIT.
011700     IF WS-WINDOW-COUNT >= WS-NEED-COUNT
011800         PERFORM 220-APPLY-SIGNAL-RULE THRU 220-EXIT
011900     END-IF.
012000     PERFORM 900-TRACE-EXIT THRU 900-EXIT.
012100     EXIT PROGRAM.
012200*-----------------------------------------------------------------
012300 105-INIT-CONSTANTS.
012400     COMPUTE WS-EMA-SMOOTH-K ROUNDED =
012500         2 / (WS-EMA-PERIOD + 1).
012600     IF WS-EMA-PERIOD > (WS-RSI-PERIOD + 1)
012700         MOVE WS-EMA-PERIOD TO WS-NEED-COUNT
012800     ELSE
012900         COMPUTE WS-NEED-COUNT = WS-RSI-PERIOD + 1
013000     END-IF.
013100     ADD 1 TO WS-NEED-COUNT GIVING WS-WINDOW-LIMIT.
013200 105-EXIT.
013300     EXIT.
013400*-----------------------------------------------------------------
013500 110-APPEND-TO-WINDOW.
013600     IF WS-WINDOW-COUNT < WS-WINDOW-LIMIT
013700         GO TO 115-APPEND-SLOT
013800     END-IF.
013900     MOVE 1 TO WS-SUB.
014000 111-SHIFT-ONE-SLOT.
014100     IF WS-SUB >= WS-WINDOW-LIMIT
014200         GO TO 115-APPEND-SLOT
014300     END-IF.
014400     MOVE WS-WIN-PRICE(WS-SUB + 1) TO WS-WIN-PRICE(WS-SUB).
014500     ADD 1 TO WS-SUB.
014600     GO TO 111-SHIFT-ONE-SLOT.
014700 115-APPEND-SLOT.
014800     IF WS-WINDOW-COUNT >= WS-WINDOW-LIMIT
014900         SUBTRACT 1 FROM WS-WINDOW-COUNT
015000     END-IF.
015100     ADD 1 TO WS-WINDOW-COUNT.
015200     MOVE LK-CURRENT-PRICE TO WS-WIN-PRICE(WS-WINDOW-COUNT).
015300 110-EXIT.
015400     EXIT.
015500*-----------------------------------------------------------------
015600 200-UPDATE-EMA.
015700     IF WS-HAS-EMA
015800         COMPUTE WS-EMA-CURRENT ROUNDED =
015900             (LK-CURRENT-PRICE * WS-EMA-SMOOTH-K) +
016000             (WS-EMA-CURRENT * (1 - WS-EMA-SMOOTH-K))
016100         GO TO 200-EXIT
016200     END-IF.
016300     IF WS-WINDOW-COUNT < WS-EMA-PERIOD
016400         GO TO 200-EXIT
016500     END-IF.
016600     MOVE 0 TO WS-EMA-SEED-SUM.
016700     MOVE 1 TO WS-SUB.
016800     PERFORM 205-ADD-SEED-PRICE THRU 205-EXIT
016900         UNTIL WS-SUB > WS-EMA-PERIOD.
017000     COMPUTE WS-EMA-CURRENT ROUNDED =
017100         WS-EMA-SEED-SUM / WS-EMA-PERIOD.
017200     SET WS-HAS-EMA TO TRUE.
017300 200-EXIT.
017400     EXIT.
017500*-----------------------------------------------------------------
017600 205-ADD-SEED-PRICE.
017700     ADD WS-WIN-PRICE(WS-SUB) TO WS-EMA-SEED-SUM.
017800     ADD 1 TO WS-SUB.
017900 205-EXIT.
018000     EXIT.
018100*-----------------------------------------------------------------
018200 210-COMPUTE-RSI.
018300     MOVE 50 TO WS-RSI-VALUE.
018400     IF WS-WINDOW-COUNT < (WS-RSI-PERIOD + 1)
018500         GO TO 210-EXIT
018600     END-IF.
018700     MOVE 0 TO WS-SUM-GAIN.
018800     MOVE 0 TO WS-SUM-LOSS.
018900     COMPUTE WS-RSI-START-SUB =
019000         WS-WINDOW-COUNT - WS-RSI-PERIOD + 1.
019100     MOVE WS-RSI-START-SUB TO WS-SUB.
019200     PERFORM 215-ADD-ONE-CHANGE THRU 215-EXIT
019300         UNTIL WS-SUB >= WS-WINDOW-COUNT.
019400     COMPUTE WS-AVG-GAIN ROUNDED = WS-SUM-GAIN / WS-RSI-PERIOD.
019500     COMPUTE WS-AVG-LOSS ROUNDED = WS-SUM-LOSS / WS-RSI-PERIOD.
019600     IF WS-AVG-LOSS = 0
019700         MOVE 100 TO WS-RSI-VALUE
019800         GO TO 210-EXIT
019900     END-IF.
020000     COMPUTE WS-RS-RATIO ROUNDED = WS-AVG-GAIN / WS-AVG-LOSS.
020100     COMPUTE WS-RSI-VALUE ROUNDED =
020200         100 - (100 / (1 + WS-RS-RATIO)).
020300 210-EXIT.
020400     EXIT.
020500*-----------------------------------------------------------------
020600 215-ADD-ONE-CHANGE.
020700     COMPUTE WS-ONE-DIFF =
020800         WS-WIN-PRICE(WS-SUB + 1) - WS-WIN-PRICE(WS-SUB).
020900     IF WS-ONE-DIFF > 0
021000         ADD WS-ONE-DIFF TO WS-SUM-GAIN
021100     ELSE
021200         SUBTRACT WS-ONE-DIFF FROM WS-SUM-LOSS
021300     END-IF.
021400     ADD 1 TO WS-SUB.
021500 215-EXIT.
021600     EXIT.
021700*-----------------------------------------------------------------
021800 220-APPLY-SIGNAL-RULE.
021900     MOVE "HOLD" TO LK-SIGNAL-RESULT.
022000     IF NOT WS-HAS-EMA
022100         GO TO 220-EXIT
022200     END-IF.
022300     IF LK-CURRENT-PRICE > WS-EMA-CURRENT
022400             AND WS-RSI-VALUE < WS-RSI-OVERSOLD
022500         MOVE "BUY " TO LK-SIGNAL-RESULT
022600     ELSE
022700         IF LK-CURRENT-PRICE < WS-EMA-CURRENT
022800                 AND WS-RSI-VALUE > WS-RSI-OVERBOUGHT
022900             MOVE "SELL" TO LK-SIGNAL-RESULT
023000         END-IF
023100     END-IF.
023200 220-EXIT.
023300     EXIT.
023400*-----------------------------------------------------------------
023500 900-TRACE-EXIT.
023600     IF WS-TRACE-SW-ON
023700         MOVE "EMA/RSI SIGNAL COMPUTED FOR TICK" TO LOGMSG-TEXT
023800         DISPLAY LOGMSG
023900     END-IF.
024000 900-EXIT.
024100     EXIT.
