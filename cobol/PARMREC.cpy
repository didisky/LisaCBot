000100*-----------------------------------------------------------------
000150*        (c) 2009  TRADEWAY SYSTEMS GROUP.  ALL RIGHTS RESERVED
000200*-----------------------------------------------------------------
000300*
000400* COPY MEMBER..... PARMREC
000500* DESCRIPTION..... SHOP-STANDARD PARAMETER BLOCK FOR THE CRYPTO
000600*                  TRADING BATCH.  ALL TUNABLE THRESHOLDS FOR
000700*                  THE STRATEGY AND RISK DESK LIVE HERE AS
000800*                  WORKING-STORAGE CONSTANTS SO A RECOMPILE IS
000900*                  THE CHANGE-CONTROL UNIT, THE SAME AS ANY
001000*                  OTHER SHOP PARAMETER COPYBOOK.
001100*
001200* MAINTENANCE LOG
001400*    02/20/09  RBW  TW-1005  ORIGINAL COPY MEMBER -- SMA/EMA/RSI/
001500*                            MACD PERIODS AND CYCLE THRESHOLDS.
001600*    05/11/10  RBW  TW-1050  ADDED WS-TRAIL-STOP-PCT AND
001700*                            WS-TAKE-PROFIT-PCT FOR RISK DESK.
001800*    02/02/12  LMK  TW-1130  ADDED COMPOSITE WEIGHT TABLE AND
001900*                            BUY/SELL VOTE THRESHOLDS.
002000*    01/09/14  LMK  TW-1198  ADDED WS-STRATEGY-PGM SO TRADESVC
002100*                            AND BACKTEST CAN CALL THE CONFIGURED
002200*                            STRATEGY BY NAME INSTEAD OF A
002300*                            HARD-CODED CALL STATEMENT.
002400*    03/17/16  LMK  TW-1260  ADDED WS-ALLOWED-CYCLE-TABLE FOR THE
002500*                            CYCLE-PROTECTION OVERRIDE.
002550*    06/04/17  LMK  TW-1310  ADDED WS-DEFAULT-INIT-BAL AND
002560*                            WS-BACKTEST-DAYS SO TRADESVC/BACKTEST
002570*                            NO LONGER PROMPT THE OPERATOR FOR A
002580*                            STARTING BALANCE OR RUN LENGTH.
002600*-----------------------------------------------------------------
002700 01  TRADING-PARAMETERS.
002800*    -------------------------------------------------------
002900*    MARKET-CYCLE-DETECTOR THRESHOLDS
003000*    -------------------------------------------------------
003100     05  WS-ANALYSIS-WINDOW-DAYS   PIC 9(03)      COMP-3
003200                                   VALUE 30.
003300     05  WS-CRASH-THRESHOLD        PIC S9(3)V9(2) COMP-3
003400                                   VALUE -10.00.
003500     05  WS-BULL-THRESHOLD         PIC S9(3)V9(2) COMP-3
003600                                   VALUE 10.00.
003700     05  WS-VOLATILITY-LO-THRESH   PIC S9(3)V9(4) COMP-3
003800                                   VALUE 2.0000.
003900     05  WS-VOLATILITY-HI-THRESH   PIC S9(3)V9(4) COMP-3
004000                                   VALUE 5.0000.
004100     05  WS-ALLOWED-CYCLE-TABLE.
004200         10  WS-ALLOWED-CYCLE OCCURS 6 TIMES
004300                                   PIC X(12).
004400*    -------------------------------------------------------
004500*    SIMPLE-MOVING-AVERAGE STRATEGY
004600*    -------------------------------------------------------
005000     05  WS-SMA-PERIOD             PIC 9(03)      COMP-3
005100                                   VALUE 20.
005200*    -------------------------------------------------------
005300*    EMA/RSI STRATEGY
005400*    -------------------------------------------------------
005500     05  WS-EMA-PERIOD             PIC 9(03)      COMP-3
005600                                   VALUE 12.
005700     05  WS-RSI-PERIOD             PIC 9(03)      COMP-3
005800                                   VALUE 14.
005900     05  WS-RSI-OVERSOLD           PIC S9(3)V9(2) COMP-3
006000                                   VALUE 30.00.
006100     05  WS-RSI-OVERBOUGHT         PIC S9(3)V9(2) COMP-3
006200                                   VALUE 70.00.
006300*    -------------------------------------------------------
006400*    MACD STRATEGY
006500*    -------------------------------------------------------
006600     05  WS-MACD-FAST-PERIOD       PIC 9(03)      COMP-3
006700                                   VALUE 12.
006800     05  WS-MACD-SLOW-PERIOD       PIC 9(03)      COMP-3
006900                                   VALUE 26.
007000     05  WS-MACD-SIGNAL-PERIOD     PIC 9(03)      COMP-3
007100                                   VALUE 9.
007200*    -------------------------------------------------------
007300*    COMPOSITE STRATEGY -- SUB-STRATEGY WEIGHTS AND VOTES
007400*    -------------------------------------------------------
007500     05  WS-SUBSTRAT-TABLE.
007600         10  WS-SUBSTRAT-ENTRY OCCURS 3 TIMES.
007700             15  WS-SUBSTRAT-PGM   PIC X(08).
007800             15  WS-SUBSTRAT-WGT   PIC S9(3)V9(2) COMP-3.
007900     05  WS-BUY-VOTE-THRESHOLD     PIC S9(1)V9(2) COMP-3
008000                                   VALUE 0.30.
008100     05  WS-SELL-VOTE-THRESHOLD    PIC S9(1)V9(2) COMP-3
008200                                   VALUE -0.30.
008300*    -------------------------------------------------------
008400*    RISK MANAGEMENT OVERRIDES
008500*    -------------------------------------------------------
008600     05  WS-TRAIL-STOP-PCT         PIC S9(3)V9(2) COMP-3
008700                                   VALUE 5.00.
008800     05  WS-TAKE-PROFIT-PCT        PIC S9(3)V9(2) COMP-3
008900                                   VALUE 10.00.
009000*    -------------------------------------------------------
009100*    TOP-LEVEL CONFIGURED STRATEGY -- DYNAMIC CALL TARGET
009200*    -------------------------------------------------------
009300     05  WS-STRATEGY-PGM           PIC X(08)
009400                                   VALUE "CMPSTRAT".
009500*    -------------------------------------------------------
009600*    RUN-LEVEL DEFAULTS -- STARTING BALANCE AND BACKTEST SPAN
009700*    -------------------------------------------------------
009800     05  WS-DEFAULT-INIT-BAL       PIC S9(9)V9(2) COMP-3
009900                                   VALUE 10000.00.
010000     05  WS-BACKTEST-DAYS          PIC 9(05)      COMP-3
010100                                   VALUE 90.
