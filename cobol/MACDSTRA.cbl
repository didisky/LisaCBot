000100******************************************************************
000200*(C) 2009 TRADEWAY SYSTEMS GROUP.  ALL RIGHTS RESERVED
000300*
000400*   THIS PROGRAM CONTAINS UNPUBLISHED CONFIDENTIAL SOURCE CODE
000500*   OF TRADEWAY SYSTEMS GROUP.  THE COPYRIGHT NOTICE ABOVE DOES
000600*   NOT EVIDENCE ANY ACTUAL OR INTENDED PUBLICATION OF THIS CODE.
000700*
000800* #IDENT "@(#) tw/batch/MACDSTRA.cbl  TW-REL 4.2"
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100******************************************************************
001200 PROGRAM-ID.    MACDSTRA.
001300 AUTHOR.        D C FENWICK.
001400 INSTALLATION.  TRADEWAY SYSTEMS GROUP - TRADING SYSTEMS UNIT.
001500 DATE-WRITTEN.  11/08/1990.
001600 DATE-COMPILED.
001700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001800******************************************************************
001900*                      C H A N G E   L O G
002000*-----------------------------------------------------------------
002100* DATE      PGMR  REQUEST    DESCRIPTION
002200*-----------------------------------------------------------------
002300* 11/08/90  DCF   TW-0265    ORIGINAL PROGRAM.  FAST/SLOW/SIGNAL
002400*                            EMA TRIO WITH CROSSOVER DETECTION.
002500* 04/22/93  DCF   TW-0360    FIRST-CALL SEED CLARIFIED -- FAST AND
002600*                            SLOW EMA BOTH SEEDED TO THE OPENING
002700*                            PRICE, SIGNAL EMA LEFT AT ZERO, NO
002800*                            CROSSOVER TEST UNTIL THE MACD LINE
002900*                            HAS A SIGNAL TO CROSS.
003000* 09/30/99  RBW   TW-Y2K1    YEAR 2000 REVIEW -- NO DATE FIELDS,
003100*                            NO EXPOSURE FOUND.
003200* 05/02/08  LMK   TW-0940    CONVERTED EMA FIELDS TO COMP-3.
003300* 02/20/09  RBW   TW-1005    REPOINTED TO PARMREC FOR THE FAST,
003400*                            SLOW AND SIGNAL PERIOD CONSTANTS.
003500* 08/11/15  LMK   TW-1255    ADDED UPSI-0 TRACE SWITCH.
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  TW-3090.
004000 OBJECT-COMPUTER.  TW-3090.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS SIGNAL-LETTER IS "B" "S" "H"
004400     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
004500            OFF STATUS IS WS-TRACE-SW-OFF.
004600******************************************************************
004700 DATA DIVISION.
004800 FILE SECTION.
004900******************************************************************
005000 WORKING-STORAGE SECTION.
005100******************************************************************
005200 COPY PARMREC.
005300******************************************************************
005400 01  LOGMSG.
005500     05  FILLER                PIC X(10) VALUE "MACDSTRA=>".
005600     05  LOGMSG-TEXT           PIC X(50).
005700     05  FILLER                PIC X(09).
005750 01  LOGMSG-DUMP REDEFINES LOGMSG.
005760     05  LOGMSG-CHARS          PIC X(69).
005800******************************************************************
005900*    SMOOTHING CONSTANTS -- COMPUTED ON THE FIRST CALL ONLY
006000******************************************************************
006100 01  WS-SMOOTH-CONST.
006200     05  WS-K-FAST             PIC S9(1)V9(6) COMP-3 VALUE 0.
006300     05  WS-K-SLOW             PIC S9(1)V9(6) COMP-3 VALUE 0.
006400     05  WS-K-SIGNAL           PIC S9(1)V9(6) COMP-3 VALUE 0.
006500 01  WS-SMOOTH-NUMERIC REDEFINES WS-SMOOTH-CONST.
006600     05  WS-SMOOTH-AMOUNTS     PIC X(12).
006700******************************************************************
006800*    EMA TRIO STATE CARRIED BETWEEN CALLS
006900******************************************************************
007000 01  WS-MACD-STATE.
007100     05  WS-HAS-PREV-SW        PIC X(01)      VALUE "N".
007200         88  WS-HAS-PREV              VALUE "Y".
007300     05  WS-HAS-SIGNAL-SW      PIC X(01)      VALUE "N".
007400         88  WS-HAS-SIGNAL            VALUE "Y".
007500     05  WS-FAST-EMA           PIC S9(9)V9(4) COMP-3 VALUE 0.
007600     05  WS-SLOW-EMA           PIC S9(9)V9(4) COMP-3 VALUE 0.
007700     05  WS-SIGNAL-EMA         PIC S9(9)V9(4) COMP-3 VALUE 0.
007800     05  WS-MACD-LINE          PIC S9(9)V9(4) COMP-3 VALUE 0.
007900     05  WS-PREV-DIFF          PIC S9(9)V9(4) COMP-3 VALUE 0.
008000     05  WS-CURRENT-DIFF       PIC S9(9)V9(4) COMP-3 VALUE 0.
008100 01  WS-MACD-NUMERIC REDEFINES WS-MACD-STATE.
008200     05  FILLER                PIC X(02).
008300     05  WS-MACD-AMOUNTS       PIC X(42).
008400******************************************************************
008500 LINKAGE SECTION.
008600 01  LK-CURRENT-PRICE              PIC S9(9)V9(2) COMP-3.
008700 01  LK-SIGNAL-RESULT              PIC X(04).
008800******************************************************************
008900 PROCEDURE DIVISION USING LK-CURRENT-PRICE LK-SIGNAL-RESULT.
009000******************************************************************
009100 100-ANALYZE-ENTRY.
009200     MOVE "HOLD" TO LK-SIGNAL-RESULT.
009300     IF NOT WS-HAS-PREV
009400         PERFORM 110-SEED-FIRST-CALL THRU 110-EXIT
009500         PERFORM 900-TRACE-EXIT THRU 900-EXIT
009600         EXIT PROGRAM
009700     END-IF.
009800     PERFORM 200-UPDATE-FAST-SLOW THRU 200-EXIT.
009900     PERFORM 210-UPDATE-SIGNAL    THRU 210-EXIT.
010000     IF WS-HAS-SIGNAL
010100         PERFORM 220-APPLY-SIGNAL-RULE THRU 220-EXIT
010200     END-IF.
010300     MOVE WS-CURRENT-DIFF TO WS-PREV-DIFF.
010400     PERFORM 900-TRACE-EXIT THRU 900-EXIT.
010500     EXIT PROGRAM.
010600*-----------------------------------------------------------------
010700 110-SEED-FIRST-CALL.
010800     COMPUTE WS-K-FAST   ROUNDED = 2 / (WS-MACD-FAST-PERIOD + 1).
010900     COMPUTE WS-K-SLOW   ROUNDED = 2 / (WS-MACD-SLOW-PERIOD + 1).
011000     COMPUTE WS-K-SIGNAL ROUNDED = 2 / (WS-MACD-SIGNAL-PERIOD + 1).
011100     MOVE LK-CURRENT-PRICE TO WS-FAST-EMA.
011200     MOVE LK-CURRENT-PRICE TO WS-SLOW-EMA.
011300     MOVE 0 TO WS-SIGNAL-EMA.
011400     MOVE 0 TO WS-PREV-DIFF.
011500     SET WS-HAS-PREV TO TRUE.
011600 110-EXIT.
011700     EXIT.
011800*-----------------------------------------------------------------
011900 200-UPDATE-FAST-SLOW.
012000     COMPUTE WS-FAST-EMA ROUNDED =
012100         (LK-CURRENT-PRICE * WS-K-FAST) +
012200         (WS-FAST-EMA * (1 - WS-K-FAST)).
012300     COMPUTE WS-SLOW-EMA ROUNDED =
012400         (LK-CURRENT-PRICE * WS-K-SLOW) +
012500         (WS-SLOW-EMA * (1 - WS-K-SLOW)).
012600     COMPUTE WS-MACD-LINE ROUNDED = WS-FAST-EMA - WS-SLOW-EMA.
012700 200-EXIT.
012800     EXIT.
012900*-----------------------------------------------------------------
013000 210-UPDATE-SIGNAL.
013100     IF WS-HAS-SIGNAL
013200         COMPUTE WS-SIGNAL-EMA ROUNDED =
013300             (WS-MACD-LINE * WS-K-SIGNAL) +
013400             (WS-SIGNAL-EMA * (1 - WS-K-SIGNAL))
013500     ELSE
013600         MOVE WS-MACD-LINE TO WS-SIGNAL-EMA
013700         SET WS-HAS-SIGNAL TO TRUE
013800     END-IF.
013900     COMPUTE WS-CURRENT-DIFF = WS-MACD-LINE - WS-SIGNAL-EMA.
014000 210-EXIT.
014100     EXIT.
014200*-----------------------------------------------------------------
014300 220-APPLY-SIGNAL-RULE.
014400     MOVE "HOLD" TO LK-SIGNAL-RESULT.
014500     IF WS-PREV-DIFF <= 0 AND WS-CURRENT-DIFF > 0
014600         MOVE "BUY " TO LK-SIGNAL-RESULT
014700     ELSE
014800         IF WS-PREV-DIFF >= 0 AND WS-CURRENT-DIFF < 0
014900             MOVE "SELL" TO LK-SIGNAL-RESULT
015000         END-IF
015100     END-IF.
015200 220-EXIT.
015300     EXIT.
015400*-----------------------------------------------------------------
015500 900-TRACE-EXIT.
015600     IF WS-TRACE-SW-ON
015700         MOVE "MACD SIGNAL COMPUTED FOR TICK" TO LOGMSG-TEXT
015800         DISPLAY LOGMSG
015900     END-IF.
016000 900-EXIT.
016100     EXIT.
