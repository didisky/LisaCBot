000100******************************************************************
000200*(C) 2009 TRADEWAY SYSTEMS GROUP.  ALL RIGHTS RESERVED
000300*
000400*   THIS PROGRAM CONTAINS UNPUBLISHED CONFIDENTIAL SOURCE CODE
000500*   OF TRADEWAY SYSTEMS GROUP.  THE COPYRIGHT NOTICE ABOVE DOES
000600*   NOT EVIDENCE ANY ACTUAL OR INTENDED PUBLICATION OF THIS CODE.
000700*
000800* #IDENT "@(#) tw/batch/CMPSTRAT.cbl  TW-REL 4.2"
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100******************************************************************
001200 PROGRAM-ID.    CMPSTRAT.
001300 AUTHOR.        L M KOWALCZYK.
001400 INSTALLATION.  TRADEWAY SYSTEMS GROUP - TRADING SYSTEMS UNIT.
001500 DATE-WRITTEN.  02/02/1994.
001600 DATE-COMPILED.
001700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001800******************************************************************
001900*                      C H A N G E   L O G
002000*-----------------------------------------------------------------
002100* DATE      PGMR  REQUEST    DESCRIPTION
002200*-----------------------------------------------------------------
002300* 02/02/94  LMK   TW-0410    ORIGINAL PROGRAM.  DYNAMICALLY CALLS
002400*                            EACH CONFIGURED SUB-STRATEGY BY NAME
002500*                            AND BLENDS THE RESULT BY WEIGHT.
002600* 09/30/99  RBW   TW-Y2K1    YEAR 2000 REVIEW -- NO DATE FIELDS,
002700*                            NO EXPOSURE FOUND.
002800* 05/02/08  LMK   TW-0940    CONVERTED SCORE FIELDS TO COMP-3.
002900* 02/02/12  LMK   TW-1130    ADDED THE WEIGHT-SUM SANITY CHECK --
003000*                            DESK WANTS A WARNING ON THE CONSOLE
003100*                            WHEN THE THREE WEIGHTS DRIFT OFF 100,
003200*                            NOT AN ABORT.
003300* 01/09/14  LMK   TW-1198    SUB-STRATEGY NAME/WEIGHT PAIRS MOVED
003400*                            OUT OF LOCAL WORKING-STORAGE AND INTO
003500*                            PARMREC SO ONE COPY MEMBER CHANGE
003600*                            REPOINTS BOTH THIS PROGRAM AND ANY
003700*                            FUTURE CALLER.
003800* 08/11/15  LMK   TW-1255    ADDED UPSI-0 TRACE SWITCH.
003850* 04/02/18  RBW   TW-1400    WEIGHT-SUM CHECK NOW SETS A
003860*                            REC-FOUND/REC-NOT-FOUND CODE FOR THE
003870*                            WARNING GATE -- HOUSE STANDARD STATUS
003880*                            CODE IDIOM (SEE CMPSTRAT).
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  TW-3090.
004300 OBJECT-COMPUTER.  TW-3090.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS SIGNAL-LETTER IS "B" "S" "H"
004700     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
004800            OFF STATUS IS WS-TRACE-SW-OFF.
004900******************************************************************
005000 DATA DIVISION.
005100 FILE SECTION.
005200******************************************************************
005300 WORKING-STORAGE SECTION.
005400******************************************************************
005500 COPY PARMREC.
005600******************************************************************
005700 01  LOGMSG.
005800     05  FILLER                PIC X(10) VALUE "CMPSTRAT=>".
005900     05  LOGMSG-TEXT           PIC X(50).
006000     05  FILLER                PIC X(09).
006100 01  WARNMSG.
006200     05  FILLER                PIC X(12) VALUE "CMPSTRAT-W=>".
006300     05  WARNMSG-TEXT          PIC X(48).
006400     05  FILLER                PIC X(09).
006500******************************************************************
006600*    RUN SWITCHES AND PER-CALL WORK FIELDS
006700******************************************************************
006800 01  WS-RUN-SWITCHES.
006900     05  WS-INIT-SW            PIC X(01)      VALUE "N".
007000         88  WS-IS-INIT                VALUE "Y".
007100     05  WS-SIGNAL-RESULT      PIC X(04)      VALUE SPACES.
007200     05  FILLER                PIC X(03).
007250 01  WS-SWITCHES-DUMP REDEFINES WS-RUN-SWITCHES.
007260     05  WS-SWITCHES-CHARS     PIC X(08).
007300******************************************************************
007400*    SCORING WORK FIELDS
007500******************************************************************
007600 01  WS-SCORE-FIELDS.
007700     05  WS-ONE-SCORE          PIC S9(1)V9(2) COMP-3 VALUE 0.
007800     05  WS-WEIGHTED-SCORE     PIC S9(3)V9(4) COMP-3 VALUE 0.
007900     05  WS-WEIGHT-SUM         PIC S9(3)V9(2) COMP-3 VALUE 0.
008000     05  WS-WEIGHT-DIFF        PIC S9(3)V9(2) COMP-3 VALUE 0.
008100 01  WS-SCORE-NUMERIC REDEFINES WS-SCORE-FIELDS.
008200     05  WS-SCORE-AMOUNTS      PIC X(12).
008300******************************************************************
008400*    SUBSCRIPT
008500******************************************************************
008600 01  WS-COUNTERS.
008700     05  WS-SUB                PIC 9(03)      COMP-3 VALUE 0.
008800     05  FILLER                PIC X(04).
008850 01  WS-COUNTERS-DUMP REDEFINES WS-COUNTERS.
008860     05  WS-COUNTERS-CHARS     PIC X(06).
008870******************************************************************
008880*    WEIGHT-SUM STATUS CODE -- HOUSE STANDARD (SEE CMPSTRAT)
008890******************************************************************
008892 77  REC-FOUND               PIC S9(9) COMP-5 VALUE 1.
008894 77  REC-NOT-FOUND           PIC S9(9) COMP-5 VALUE 2.
008896 77  WS-WEIGHT-CHECK-RC      PIC S9(9) COMP-5 VALUE 0.
008900******************************************************************
009000 LINKAGE SECTION.
009100 01  LK-CURRENT-PRICE              PIC S9(9)V9(2) COMP-3.
009200 01  LK-SIGNAL-RESULT              PIC X(04).
009300******************************************************************
009400 PROCEDURE DIVISION USING LK-CURRENT-PRICE LK-SIGNAL-RESULT.
009500******************************************************************
009600 100-ANALYZE-ENTRY.
009700     IF NOT WS-IS-INIT
009800         PERFORM 105-INIT-SUBSTRAT-TABLE THRU 105-EXIT
009900         SET WS-IS-INIT TO TRUE
010000     END-IF.
010100     PERFORM 110-CHECK-WEIGHT-SUM THRU 110-EXIT.
010200     MOVE 0 TO WS-WEIGHTED-SCORE.
010300     MOVE 1 TO WS-SUB.
010400     PERFORM 200-SCORE-ONE-SUBSTRAT THRU 200-EXIT
010500         UNTIL WS-SUB > 3.
010600     PERFORM 300-APPLY-THRESHOLDS THRU 300-EXIT.
010700     PERFORM 900-TRACE-EXIT THRU 900-EXIT.
010800     EXIT PROGRAM.
010900*-----------------------------------------------------------------
011000*    SUB-STRATEGY ROSTER -- KEEP IN STEP WITH THE RISK DESK'S
011100*    WEIGHT MEMO.  WEIGHTS MUST SUM TO 100.00 (SEE 110- BELOW).
011200*-----------------------------------------------------------------
011300 105-INIT-SUBSTRAT-TABLE.
011400     MOVE "SMASTRAT" TO WS-SUBSTRAT-PGM(1).
011500     MOVE 30.00      TO WS-SUBSTRAT-WGT(1).
011600     MOVE "EMARSTRA" TO WS-SUBSTRAT-PGM(2).
011700     MOVE 30.00      TO WS-SUBSTRAT-WGT(2).
011800     MOVE "MACDSTRA" TO WS-SUBSTRAT-PGM(3).
011900     MOVE 40.00      TO WS-SUBSTRAT-WGT(3).
012000 105-EXIT.
012100     EXIT.
012200*-----------------------------------------------------------------
012300 110-CHECK-WEIGHT-SUM.
012400     COMPUTE WS-WEIGHT-SUM =
012500         WS-SUBSTRAT-WGT(1) + WS-SUBSTRAT-WGT(2) +
012600         WS-SUBSTRAT-WGT(3).
012700     COMPUTE WS-WEIGHT-DIFF = WS-WEIGHT-SUM - 100.
012800     IF WS-WEIGHT-DIFF < 0
012900         COMPUTE WS-WEIGHT-DIFF = WS-WEIGHT-DIFF * -1
013000     END-IF.
013050     IF WS-WEIGHT-DIFF > 0.01
013060         MOVE REC-NOT-FOUND TO WS-WEIGHT-CHECK-RC
013070     ELSE
013080         MOVE REC-FOUND     TO WS-WEIGHT-CHECK-RC
013090     END-IF.
013100     IF WS-WEIGHT-CHECK-RC = REC-NOT-FOUND
013200         MOVE "SUB-STRATEGY WEIGHTS DO NOT SUM TO 100"
013300             TO WARNMSG-TEXT
013400         DISPLAY WARNMSG
013500     END-IF.
013600 110-EXIT.
013700     EXIT.
013800*-----------------------------------------------------------------
013900 200-SCORE-ONE-SUBSTRAT.
014000     MOVE SPACES TO WS-SIGNAL-RESULT.
014100     CALL WS-SUBSTRAT-PGM(WS-SUB) USING LK-CURRENT-PRICE
014200                                         WS-SIGNAL-RESULT.
014300     IF WS-SIGNAL-RESULT = "BUY "
014400         MOVE 1 TO WS-ONE-SCORE
014500     ELSE
014600         IF WS-SIGNAL-RESULT = "SELL"
014700             MOVE -1 TO WS-ONE-SCORE
014800         ELSE
014900             MOVE 0 TO WS-ONE-SCORE
015000         END-IF
015100     END-IF.
015200     COMPUTE WS-WEIGHTED-SCORE ROUNDED = WS-WEIGHTED-SCORE +
015300         (WS-ONE-SCORE * (WS-SUBSTRAT-WGT(WS-SUB) / 100)).
015400     ADD 1 TO WS-SUB.
015500 200-EXIT.
015600     EXIT.
015700*-----------------------------------------------------------------
015800 300-APPLY-THRESHOLDS.
015900     MOVE "HOLD" TO LK-SIGNAL-RESULT.
016000     IF WS-WEIGHTED-SCORE >= WS-BUY-VOTE-THRESHOLD
016100         MOVE "BUY " TO LK-SIGNAL-RESULT
016200     ELSE
016300         IF WS-WEIGHTED-SCORE <= WS-SELL-VOTE-THRESHOLD
016400             MOVE "SELL" TO LK-SIGNAL-RESULT
016500         END-IF
016600     END-IF.
016700 300-EXIT.
016800     EXIT.
016900*-----------------------------------------------------------------
017000 900-TRACE-EXIT.
017100     IF WS-TRACE-SW-ON
017200         MOVE "COMPOSITE SIGNAL BLENDED FOR TICK" TO LOGMSG-TEXT
017300         DISPLAY LOGMSG
017400     END-IF.
017500 900-EXIT.
017600     EXIT.
