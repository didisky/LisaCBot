000100*-----------------------------------------------------------------
000200*        (c) 2009  TRADEWAY SYSTEMS GROUP.  ALL RIGHTS RESERVED
000300*-----------------------------------------------------------------
000400*
000500* COPY MEMBER..... TRADEREC
000600* DESCRIPTION..... ONE EXECUTED BUY OR SELL AGAINST THE LIVE
000700*                  PORTFOLIO.  WRITTEN BY TRADESVC ONLY -- A
000800*                  HOLD SIGNAL NEVER PRODUCES A TRADE-RECORD.
000900*                  TR-HAS-PL/TR-PL-PERCENT APPLY TO SELL ROWS
001000*                  ONLY (SET TO 'N'/ZERO ON A BUY ROW).
001100*
001200* MAINTENANCE LOG
001300*    02/18/09  RBW  TW-1002  ORIGINAL COPY MEMBER.  TR-TIMESTAMP
001350*                            IS UNIX EPOCH SECONDS, NO CENTURY
001360*                            WINDOW EXPOSURE -- NO Y2K REVIEW
001370*                            REQUIRED.
001400*    07/09/11  RBW  TW-1098  ADDED TR-MARKET-CYCLE SO THE AUDIT
001500*                            TRAIL SHOWS WHICH CYCLE WAS ACTIVE
001600*                            WHEN THE OVERRIDE OR SIGNAL FIRED.
001900*    03/02/15  LMK  TW-1244  TR-REASON WIDENED TO X(30) TO HOLD
002000*                            "CYCLE PROTECTION" IN FULL.
002100*-----------------------------------------------------------------
002200 01  TRADE-RECORD.
002300     05  TR-TIMESTAMP              PIC 9(10).
002400     05  TR-TYPE                   PIC X(04).
002500     05  TR-PRICE                  PIC S9(9)V9(2) COMP-3.
002600     05  TR-QUANTITY               PIC S9(7)V9(8) COMP-3.
002700     05  TR-BALANCE-BEFORE         PIC S9(9)V9(2) COMP-3.
002800     05  TR-BALANCE-AFTER          PIC S9(9)V9(2) COMP-3.
002900     05  TR-HAS-PL                 PIC X(01).
003000         88  TR-PL-APPLIES                   VALUE 'Y'.
003100     05  TR-PL-PERCENT             PIC S9(5)V9(2) COMP-3.
003200     05  TR-STRATEGY               PIC X(20).
003300     05  TR-MARKET-CYCLE           PIC X(12).
003400     05  TR-REASON                 PIC X(30).
003500     05  FILLER                    PIC X(10).
