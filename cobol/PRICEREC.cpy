000100*-----------------------------------------------------------------
000150*        (c) 2009  TRADEWAY SYSTEMS GROUP.  ALL RIGHTS RESERVED
000200*-----------------------------------------------------------------
000300*
000500* COPY MEMBER..... PRICEREC
000600* DESCRIPTION..... ONE HOURLY PRICE OBSERVATION OFF THE BTC/USD
000700*                  FEED.  BUILT FROM THE 8-COLUMN CSV EXTRACT
000800*                  (TIMESTAMP,DATETIME,OPEN,HIGH,LOW,CLOSE,
000900*                  VOLUME-BTC,VOLUME-USD) -- ONLY COLUMN 1 AND
001000*                  COLUMN 6 DRIVE ANY BUSINESS RULE.  THE OTHER
001100*                  SIX COLUMNS ARE CARRIED FOR LAYOUT COMPLETE-
001200*                  NESS ONLY AND ARE NEVER REFERENCED AFTER THE
001300*                  UNSTRING IN 100-READ-PRICE-FILE.
001400*
001500* MAINTENANCE LOG
001600*    02/11/09  RBW  TW-1001  ORIGINAL COPY MEMBER.  TIMESTAMP IS
001700*                            UNIX EPOCH SECONDS, NO 2-DIGIT YEAR
001800*                            EXPOSURE -- NO Y2K REVIEW REQUIRED.
001900*    06/03/13  LMK  TW-1188  ADDED PR-VOL-USD FOR VOLUME REPORTING
002000*                            (FIELD CARRIED, STILL UNUSED).
002200*-----------------------------------------------------------------
002300 01  PRICE-RECORD.
002400     05  PR-TIMESTAMP              PIC 9(10).
002500     05  PR-CLOSE                  PIC S9(9)V9(2) COMP-3.
002600     05  PR-DETAIL-FIELDS.
002700         10  PR-DATETIME           PIC X(19).
002800         10  PR-OPEN               PIC S9(9)V9(2) COMP-3.
002900         10  PR-HIGH               PIC S9(9)V9(2) COMP-3.
003000         10  PR-LOW                PIC S9(9)V9(2) COMP-3.
003100         10  PR-VOL-BTC            PIC S9(9)V9(8) COMP-3.
003200         10  PR-VOL-USD            PIC S9(11)V9(2) COMP-3.
003300     05  FILLER                    PIC X(08).
