000100******************************************************************
000200*(C) 2009 TRADEWAY SYSTEMS GROUP.  ALL RIGHTS RESERVED
000300*
000400*   THIS PROGRAM CONTAINS UNPUBLISHED CONFIDENTIAL SOURCE CODE
000500*   OF TRADEWAY SYSTEMS GROUP.  THE COPYRIGHT NOTICE ABOVE DOES
000600*   NOT EVIDENCE ANY ACTUAL OR INTENDED PUBLICATION OF THIS CODE.
000700*
000800* #IDENT "@(#) tw/batch/MKTCYCLE.cbl  TW-REL 4.2"
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100******************************************************************
001200 PROGRAM-ID.    MKTCYCLE.
001300 AUTHOR.        L M KOWALCZYK.
001400 INSTALLATION.  TRADEWAY SYSTEMS GROUP - TRADING SYSTEMS UNIT.
001500 DATE-WRITTEN.  03/12/1993.
001600 DATE-COMPILED.
001700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001800******************************************************************
001900*                      C H A N G E   L O G
002000*-----------------------------------------------------------------
002100* DATE      PGMR  REQUEST    DESCRIPTION
002200*-----------------------------------------------------------------
002300* 03/12/93  LMK   TW-0395    ORIGINAL PROGRAM.  CLASSIFIES A PRICE
002400*                            HISTORY WINDOW INTO ONE OF SIX MARKET
002500*                            CYCLE PHASES FOR THE CYCLE-PROTECTION
002600*                            OVERRIDE IN TRADESVC.
002700* 11/20/95  LMK   TW-0470    ADDED THE LOCAL NEWTON'S-METHOD SQUARE
002800*                            ROOT ROUTINE FOR POPULATION STD DEV --
002900*                            NO SQRT VERB ON THIS COMPILER.
003000* 09/30/99  RBW   TW-Y2K1    YEAR 2000 REVIEW -- NO DATE FIELDS,
003100*                            NO EXPOSURE FOUND.
003200* 05/02/08  LMK   TW-0940    CONVERTED INDICATOR FIELDS TO COMP-3.
003300* 02/20/09  RBW   TW-1005    REPOINTED TO PARMREC FOR THE CRASH,
003400*                            BULL, AND VOLATILITY THRESHOLDS.
003500* 08/11/15  LMK   TW-1255    ADDED UPSI-0 TRACE SWITCH.
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  TW-3090.
004000 OBJECT-COMPUTER.  TW-3090.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS CYCLE-LETTER IS "C" "B" "M" "D" "A" "U"
004400     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
004500            OFF STATUS IS WS-TRACE-SW-OFF.
004600******************************************************************
004700 DATA DIVISION.
004800 FILE SECTION.
004900******************************************************************
005000 WORKING-STORAGE SECTION.
005100******************************************************************
005200 COPY PARMREC.
005300******************************************************************
005400 01  LOGMSG.
005500     05  FILLER                PIC X(10) VALUE "MKTCYCLE=>".
005600     05  LOGMSG-TEXT           PIC X(50).
005700     05  FILLER                PIC X(09).
005800******************************************************************
005900*    DERIVED WINDOW SIZES
006000******************************************************************
006100 01  WS-PERIOD-SIZES.
006200     05  WS-WINDOW-SIZE        PIC 9(03)      COMP-3 VALUE 0.
006300     05  WS-SHORT-PERIOD       PIC 9(03)      COMP-3 VALUE 0.
006400     05  WS-LONG-PERIOD        PIC 9(03)      COMP-3 VALUE 0.
006500     05  WS-RECENT-DAYS        PIC 9(03)      COMP-3 VALUE 0.
006600     05  WS-MOM-BASE-SUB       PIC 9(03)      COMP-3 VALUE 0.
006700     05  WS-RCH-BASE-SUB       PIC 9(03)      COMP-3 VALUE 0.
006800 01  WS-PERIOD-NUMERIC REDEFINES WS-PERIOD-SIZES.
006900     05  WS-PERIOD-AMOUNTS     PIC X(12).
007000******************************************************************
007100*    THE FOUR CYCLE INDICATORS
007200******************************************************************
007300 01  WS-INDICATORS.
007400     05  WS-MOMENTUM           PIC S9(5)V9(4) COMP-3 VALUE 0.
007500     05  WS-TREND              PIC S9(5)V9(4) COMP-3 VALUE 0.
007600     05  WS-RECENT-CHANGE      PIC S9(5)V9(4) COMP-3 VALUE 0.
007700     05  WS-VOLATILITY         PIC S9(5)V9(4) COMP-3 VALUE 0.
007800     05  WS-ABS-MOMENTUM       PIC S9(5)V9(4) COMP-3 VALUE 0.
007900 01  WS-INDICATORS-NUMERIC REDEFINES WS-INDICATORS.
008000     05  WS-INDICATOR-AMOUNTS  PIC X(25).
008100******************************************************************
008200*    SMA AND VARIANCE WORK FIELDS
008300******************************************************************
008400 01  WS-CALC-FIELDS.
008500     05  WS-SMA-SHORT          PIC S9(9)V9(4) COMP-3 VALUE 0.
008600     05  WS-SMA-LONG           PIC S9(9)V9(4) COMP-3 VALUE 0.
008700     05  WS-SUM-SHORT          PIC S9(11)V9(2) COMP-3 VALUE 0.
008800     05  WS-SUM-LONG           PIC S9(11)V9(2) COMP-3 VALUE 0.
008900     05  WS-SUM-RETURN         PIC S9(5)V9(6) COMP-3 VALUE 0.
009000     05  WS-MEAN-RETURN        PIC S9(5)V9(6) COMP-3 VALUE 0.
009100     05  WS-SUM-SQ-DEV         PIC S9(7)V9(6) COMP-3 VALUE 0.
009200     05  WS-ONE-RETURN         PIC S9(5)V9(6) COMP-3 VALUE 0.
009300     05  WS-RETURN-COUNT       PIC 9(03)      COMP-3 VALUE 0.
009400 01  WS-CALC-NUMERIC REDEFINES WS-CALC-FIELDS.
009500     05  WS-CALC-AMOUNTS       PIC X(55).
009600******************************************************************
009700*    LOCAL NEWTON'S-METHOD SQUARE ROOT ROUTINE
009800******************************************************************
009900 01  WS-SQRT-FIELDS.
010000     05  WS-SQRT-INPUT         PIC S9(7)V9(6) COMP-3 VALUE 0.
010100     05  WS-SQRT-GUESS         PIC S9(7)V9(6) COMP-3 VALUE 0.
010200     05  WS-SQRT-RESULT        PIC S9(7)V9(6) COMP-3 VALUE 0.
010300******************************************************************
010400*    SUBSCRIPTS
010500******************************************************************
010600 01  WS-COUNTERS.
010700     05  WS-SUB                PIC 9(03)      COMP-3 VALUE 0.
010800     05  WS-LIMIT-SUB          PIC 9(03)      COMP-3 VALUE 0.
010900     05  FILLER                PIC X(04).
011000******************************************************************
011100 LINKAGE SECTION.
011200 01  LK-WINDOW-COUNT           PIC 9(03)      COMP-3.
011300 01  LK-PRICE-WINDOW.
011400     05  LK-WIN-PRICE OCCURS 100 TIMES
011500                                   INDEXED BY LK-WIN-IDX
011600                               PIC S9(9)V9(2) COMP-3.
011700 01  LK-CYCLE-RESULT           PIC X(12).
011800******************************************************************
011900 PROCEDURE DIVISION USING LK-WINDOW-COUNT LK-PRICE-WINDOW
012000                          LK-CYCLE-RESULT.
012100******************************************************************
012200 100-CLASSIFY-ENTRY.
012300     MOVE "UNKNOWN     " TO LK-CYCLE-RESULT.
012400     IF LK-WINDOW-COUNT = 0
012500             OR LK-WINDOW-COUNT < WS-ANALYSIS-WINDOW-DAYS
012600         PERFORM 900-TRACE-EXIT THRU 900-EXIT
012700         EXIT PROGRAM
012800     END-IF.
012900     PERFORM 110-SET-PERIOD-SIZES  THRU 110-EXIT.
013000     PERFORM 200-COMPUTE-MOMENTUM  THRU 200-EXIT.
013100     PERFORM 210-COMPUTE-VOLATILITY THRU 210-EXIT.
013200     PERFORM 220-COMPUTE-TREND     THRU 220-EXIT.
013300     PERFORM 230-COMPUTE-RECENT-CHG THRU 230-EXIT.
013400     PERFORM 300-EVALUATE-TABLE    THRU 300-EXIT.
013500     PERFORM 900-TRACE-EXIT        THRU 900-EXIT.
013600     EXIT PROGRAM.
013700*-----------------------------------------------------------------
013800 110-SET-PERIOD-SIZES.
013900     IF WS-ANALYSIS-WINDOW-DAYS < LK-WINDOW-COUNT
014000         MOVE WS-ANALYSIS-WINDOW-DAYS TO WS-WINDOW-SIZE
014100     ELSE
014200         MOVE LK-WINDOW-COUNT TO WS-WINDOW-SIZE
014300     END-IF.
014400     IF 7 < LK-WINDOW-COUNT
014500         MOVE 7 TO WS-SHORT-PERIOD
014600     ELSE
014700         MOVE LK-WINDOW-COUNT TO WS-SHORT-PERIOD
014800     END-IF.
014900     IF 30 < LK-WINDOW-COUNT
015000         MOVE 30 TO WS-LONG-PERIOD
015100     ELSE
015200         MOVE LK-WINDOW-COUNT TO WS-LONG-PERIOD
015300     END-IF.
015400     IF 3 < LK-WINDOW-COUNT
015500         MOVE 3 TO WS-RECENT-DAYS
015600     ELSE
015700         MOVE LK-WINDOW-COUNT TO WS-RECENT-DAYS
015800     END-IF.
015900     COMPUTE WS-MOM-BASE-SUB = LK-WINDOW-COUNT - WS-WINDOW-SIZE + 1.
016000     COMPUTE WS-RCH-BASE-SUB = LK-WINDOW-COUNT - WS-RECENT-DAYS + 1.
016100 110-EXIT.
016200     EXIT.
016300*-----------------------------------------------------------------
016400 200-COMPUTE-MOMENTUM.
016500     COMPUTE WS-MOMENTUM ROUNDED =
016600         (LK-WIN-PRICE(LK-WINDOW-COUNT) -
016700          LK-WIN-PRICE(WS-MOM-BASE-SUB)) /
016800          LK-WIN-PRICE(WS-MOM-BASE-SUB) * 100.
016900     IF WS-MOMENTUM < 0
017000         COMPUTE WS-ABS-MOMENTUM = WS-MOMENTUM * -1
017100     ELSE
017200         MOVE WS-MOMENTUM TO WS-ABS-MOMENTUM
017300     END-IF.
017400 200-EXIT.
017500     EXIT.
017600*-----------------------------------------------------------------
017700 210-COMPUTE-VOLATILITY.
017800     MOVE 0 TO WS-SUM-RETURN.
017900     MOVE 0 TO WS-RETURN-COUNT.
018000     MOVE 1 TO WS-SUB.
018100     PERFORM 215-ACCUM-RETURN THRU 215-EXIT
018200         UNTIL WS-SUB >= LK-WINDOW-COUNT.
018300     COMPUTE WS-MEAN-RETURN ROUNDED =
018400         WS-SUM-RETURN / WS-RETURN-COUNT.
018500     MOVE 0 TO WS-SUM-SQ-DEV.
018600     MOVE 1 TO WS-SUB.
018700     PERFORM 216-ACCUM-VARIANCE THRU 216-EXIT
018800         UNTIL WS-SUB >= LK-WINDOW-COUNT.
018900     COMPUTE WS-SQRT-INPUT ROUNDED =
019000         WS-SUM-SQ-DEV / WS-RETURN-COUNT.
019100     PERFORM 800-COMPUTE-SQRT THRU 800-EXIT.
019200     COMPUTE WS-VOLATILITY ROUNDED = WS-SQRT-RESULT * 100.
019300 210-EXIT.
019400     EXIT.
019500*-----------------------------------------------------------------
019600 215-ACCUM-RETURN.
019700     COMPUTE WS-ONE-RETURN ROUNDED =
019800         (LK-WIN-PRICE(WS-SUB + 1) - LK-WIN-PRICE(WS-SUB)) /
019900          LK-WIN-PRICE(WS-SUB).
020000     ADD WS-ONE-RETURN TO WS-SUM-RETURN.
020100     ADD 1 TO WS-RETURN-COUNT.
020200     ADD 1 TO WS-SUB.
020300 215-EXIT.
020400     EXIT.
020500*-----------------------------------------------------------------
020600 216-ACCUM-VARIANCE.
020700     COMPUTE WS-ONE-RETURN ROUNDED =
020800         (LK-WIN-PRICE(WS-SUB + 1) - LK-WIN-PRICE(WS-SUB)) /
020900          LK-WIN-PRICE(WS-SUB).
021000     COMPUTE WS-SUM-SQ-DEV ROUNDED = WS-SUM-SQ-DEV +
021100         ((WS-ONE-RETURN - WS-MEAN-RETURN) *
021200          (WS-ONE-RETURN - WS-MEAN-RETURN)).
021300     ADD 1 TO WS-SUB.
021400 216-EXIT.
021500     EXIT.
021600*-----------------------------------------------------------------
021700 220-COMPUTE-TREND.
021800     MOVE 0 TO WS-SUM-SHORT.
021900     COMPUTE WS-SUB = LK-WINDOW-COUNT - WS-SHORT-PERIOD + 1.
022000     PERFORM 225-SUM-SHORT THRU 225-EXIT
022100         UNTIL WS-SUB > LK-WINDOW-COUNT.
022200     COMPUTE WS-SMA-SHORT ROUNDED = WS-SUM-SHORT / WS-SHORT-PERIOD.
022300     MOVE 0 TO WS-SUM-LONG.
022400     COMPUTE WS-SUB = LK-WINDOW-COUNT - WS-LONG-PERIOD + 1.
022500     PERFORM 226-SUM-LONG THRU 226-EXIT
022600         UNTIL WS-SUB > LK-WINDOW-COUNT.
022700     COMPUTE WS-SMA-LONG ROUNDED = WS-SUM-LONG / WS-LONG-PERIOD.
022800     COMPUTE WS-TREND ROUNDED =
022900         (WS-SMA-SHORT - WS-SMA-LONG) / WS-SMA-LONG * 100.
023000 220-EXIT.
023100     EXIT.
023200*-----------------------------------------------------------------
023300 225-SUM-SHORT.
023400     ADD LK-WIN-PRICE(WS-SUB) TO WS-SUM-SHORT.
023500     ADD 1 TO WS-SUB.
023600 225-EXIT.
023700     EXIT.
023800*-----------------------------------------------------------------
023900 226-SUM-LONG.
024000     ADD LK-WIN-PRICE(WS-SUB) TO WS-SUM-LONG.
024100     ADD 1 TO WS-SUB.
024200 226-EXIT.
024300     EXIT.
024400*-----------------------------------------------------------------
024500 230-COMPUTE-RECENT-CHG.
024600     COMPUTE WS-RECENT-CHANGE ROUNDED =
024700         (LK-WIN-PRICE(LK-WINDOW-COUNT) -
024800          LK-WIN-PRICE(WS-RCH-BASE-SUB)) /
024900          LK-WIN-PRICE(WS-RCH-BASE-SUB) * 100.
025000 230-EXIT.
025100     EXIT.
025200*-----------------------------------------------------------------
025300 300-EVALUATE-TABLE.
025400     IF WS-RECENT-CHANGE < WS-CRASH-THRESHOLD
025500             AND WS-VOLATILITY > WS-VOLATILITY-HI-THRESH
025600         MOVE "CRASH       " TO LK-CYCLE-RESULT
025700         GO TO 300-EXIT
025800     END-IF.
025900     IF WS-MOMENTUM > WS-BULL-THRESHOLD
026000             AND WS-TREND > 5.0
026100             AND WS-VOLATILITY < WS-VOLATILITY-HI-THRESH
026200         MOVE "BULL_MARKET " TO LK-CYCLE-RESULT
026300         GO TO 300-EXIT
026400     END-IF.
026500     IF WS-MOMENTUM > 5.0 AND WS-TREND > 2.0
026600         MOVE "MARKUP      " TO LK-CYCLE-RESULT
026700         GO TO 300-EXIT
026800     END-IF.
026900     IF WS-MOMENTUM < -5.0 AND WS-TREND < -2.0
027000         MOVE "DECLINE     " TO LK-CYCLE-RESULT
027100         GO TO 300-EXIT
027200     END-IF.
027300     MOVE "ACCUMULATION" TO LK-CYCLE-RESULT.
027400 300-EXIT.
027500     EXIT.
027600*-----------------------------------------------------------------
027700 800-COMPUTE-SQRT.
027800     IF WS-SQRT-INPUT <= 0
027900         MOVE 0 TO WS-SQRT-RESULT
028000         GO TO 800-EXIT
028100     END-IF.
028200     MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS.
028300     PERFORM 810-SQRT-ITERATE 20 TIMES.
028400     MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT.
028500 800-EXIT.
028600     EXIT.
028700*-----------------------------------------------------------------
028800 810-SQRT-ITERATE.
028900     IF WS-SQRT-GUESS = 0
029000         MOVE 1 TO WS-SQRT-GUESS
029100     END-IF.
029200     COMPUTE WS-SQRT-GUESS ROUNDED =
029300         (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.
029400 810-EXIT.
029500     EXIT.
029600*-----------------------------------------------------------------
029700 900-TRACE-EXIT.
029800     IF WS-TRACE-SW-ON
029900         MOVE "CYCLE CLASSIFICATION COMPLETE FOR WINDOW"
030000             TO LOGMSG-TEXT
030100         DISPLAY LOGMSG
030200     END-IF.
030300 900-EXIT.
030400     EXIT.
