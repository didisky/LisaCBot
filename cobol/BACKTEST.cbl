000100******************************************************************
000200*(C) 2009 TRADEWAY SYSTEMS GROUP.  ALL RIGHTS RESERVED
000300*
000400*   THIS PROGRAM CONTAINS UNPUBLISHED CONFIDENTIAL SOURCE CODE
000500*   OF TRADEWAY SYSTEMS GROUP.  THE COPYRIGHT NOTICE ABOVE DOES
000600*   NOT EVIDENCE ANY ACTUAL OR INTENDED PUBLICATION OF THIS CODE.
000700*
000800* #IDENT "@(#) tw/batch/BACKTEST.cbl  TW-REL 4.2"
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100******************************************************************
001200 PROGRAM-ID.    BACKTEST.
001300 AUTHOR.        D C FENWICK.
001400 INSTALLATION.  TRADEWAY SYSTEMS GROUP - TRADING SYSTEMS UNIT.
001500 DATE-WRITTEN.  09/21/1988.
001600 DATE-COMPILED.
001700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001800******************************************************************
001900*                      C H A N G E   L O G
002000*-----------------------------------------------------------------
002100* DATE      PGMR  REQUEST    DESCRIPTION
002200*-----------------------------------------------------------------
002300* 09/21/88  DCF   TW-0150    ORIGINAL PROGRAM.  DRIVES THE
002400*                            STRATEGY OVER THE FULL PRICE-FILE
002500*                            AGAINST A SCRATCH PORTFOLIO -- NO
002600*                            RISK OVERRIDES, NO TRADE-FILE OUTPUT.
002700* 11/03/89  RBW   TW-0205    END-OF-FILE FORCED-SELL CONTROL
002800*                            BREAK ADDED SO THE RESULT IS ALWAYS
002900*                            EXPRESSED PURELY IN CASH.
003000* 09/30/99  RBW   TW-Y2K1    YEAR 2000 REVIEW -- NO DATE FIELDS,
003100*                            NO EXPOSURE FOUND.
003200* 05/02/08  LMK   TW-0940    CONVERTED PORTFOLIO AND RESULT FIELDS
003300*                            TO COMP-3.
003400* 02/20/09  RBW   TW-1005    REPOINTED TO PARMREC FOR THE STARTING
003500*                            BALANCE AND STRATEGY CALL TARGET.
003600* 08/11/15  LMK   TW-1255    ADDED UPSI-0 TRACE SWITCH.
003650* 04/02/18  DCF   TW-1400    PRICE-FILE IS NOW PRE-COUNTED AND
003660*                            POSITIONED SO THE RUN COVERS ONLY THE
003670*                            TRAILING WS-BACKTEST-DAYS OBSERVATIONS
003680*                            FROM PARMREC INSTEAD OF THE WHOLE
003690*                            FILE.  REC-FOUND/REC-NOT-FOUND MARKS
003692*                            WHETHER A FULL WINDOW WAS AVAILABLE.
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  TW-3090.
004100 OBJECT-COMPUTER.  TW-3090.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS SIGNAL-LETTER IS "B" "S" "H"
004500     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
004600            OFF STATUS IS WS-TRACE-SW-OFF.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT PRICE-FILE ASSIGN "PRICEFIL"
005000         ORGANIZATION LINE SEQUENTIAL
005100         STATUS WS-PRICE-STATUS.
005200     SELECT BACKTEST-RESULT-FILE ASSIGN "BKTSTFIL"
005300         ORGANIZATION LINE SEQUENTIAL
005400         STATUS WS-BKTST-STATUS.
005500******************************************************************
005600 DATA DIVISION.
005700 FILE SECTION.
005800******************************************************************
005900 FD  PRICE-FILE.
006000 01  PRICE-FILE-LINE.
006100     05  PR-LINE-TEXT          PIC X(200).
006200******************************************************************
006300 FD  BACKTEST-RESULT-FILE.
006400 01  BACKTEST-RESULT-FILE-REC.
006500     05  FILLER                PIC X(060).
006600******************************************************************
006700 WORKING-STORAGE SECTION.
006800******************************************************************
006900 COPY PARMREC.
007000******************************************************************
007100 01  WS-PORTFOLIO.
007200     COPY PORTFREC.
007300******************************************************************
007400 01  WS-RESULT-OUT.
007500     COPY BKTSTREC.
007600******************************************************************
007700 01  LOGMSG.
007800     05  FILLER                PIC X(10) VALUE "BACKTEST=>".
007900     05  LOGMSG-TEXT           PIC X(50).
008000     05  FILLER                PIC X(09).
008100******************************************************************
008200*    FILE-STATUS BYTES -- HOUSE STANDARD TWO-BYTE LAYOUT
008300******************************************************************
008400 01  WS-PRICE-STATUS.
008500     05  WS-PRICE-STAT-1       PIC X(01).
008600     05  WS-PRICE-STAT-2       PIC X(01).
008700 01  WS-BKTST-STATUS.
008800     05  WS-BKTST-STAT-1       PIC X(01).
008900     05  WS-BKTST-STAT-2       PIC X(01).
008950 01  WS-BKTST-STATUS-DUMP REDEFINES WS-BKTST-STATUS.
008960     05  WS-BKTST-STAT-CHARS   PIC X(02).
009000******************************************************************
009100*    RUN SWITCHES
009200******************************************************************
009300 01  WS-RUN-SWITCHES.
009400     05  WS-PRICE-EOF-SW       PIC X(01)      VALUE "N".
009500         88  WS-PRICE-EOF             VALUE "Y".
009600******************************************************************
009700*    CSV PARSE WORK AREA
009800******************************************************************
009900 01  WS-CSV-COLUMNS.
010000     05  WS-CSV-COL-1          PIC X(19).
010100     05  WS-CSV-COL-2          PIC X(19).
010200     05  WS-CSV-COL-3          PIC X(19).
010300     05  WS-CSV-COL-4          PIC X(19).
010400     05  WS-CSV-COL-5          PIC X(19).
010500     05  WS-CSV-COL-6          PIC X(19).
010600     05  WS-CSV-COL-7          PIC X(19).
010700     05  WS-CSV-COL-8          PIC X(19).
010750 01  WS-CSV-DUMP REDEFINES WS-CSV-COLUMNS.
010760     05  WS-CSV-DUMP-CHARS     PIC X(152).
010800 01  WS-CSV-CLOSE-PARTS.
010900     05  WS-CLOSE-WHOLE        PIC 9(09).
011000     05  WS-CLOSE-FRAC         PIC 9(02).
011100 01  WS-TIMESTAMP-NUM          PIC 9(10).
011200******************************************************************
011300*    THE CURRENT PRICE OBSERVATION (PARSED)
011400******************************************************************
011500 01  WS-CURRENT-PRICE-REC.
011600     COPY PRICEREC.
011700******************************************************************
011800*    ACCUMULATORS AND DECISION WORK FIELDS
011900******************************************************************
012000 01  WS-ACCUM-FIELDS.
012100     05  WS-BUY-COUNT          PIC 9(05)      COMP-3 VALUE 0.
012200     05  WS-SELL-COUNT         PIC 9(05)      COMP-3 VALUE 0.
012300     05  WS-DAY-COUNT          PIC 9(05)      COMP-3 VALUE 0.
012400     05  WS-SIGNAL-RESULT      PIC X(04)      VALUE SPACES.
012500     05  WS-LAST-PRICE         PIC S9(9)V9(2) COMP-3 VALUE 0.
012600     05  WS-PROFIT-LOSS        PIC S9(9)V9(2) COMP-3 VALUE 0.
012700     05  WS-PROFIT-LOSS-PCT    PIC S9(5)V9(2) COMP-3 VALUE 0.
012800 01  WS-ACCUM-NUMERIC REDEFINES WS-ACCUM-FIELDS.
012900     05  FILLER                PIC X(04).
013000     05  WS-ACCUM-AMOUNTS      PIC X(25).
013050******************************************************************
013060*    DAY-WINDOW TRIM -- PRE-PASS COUNTS THE FILE SO THE REAL PASS
013070*    CAN SKIP STRAIGHT TO THE TRAILING WS-BACKTEST-DAYS ROWS
013080******************************************************************
013090 77  REC-FOUND                 PIC S9(9) VALUE 1.
013100 77  REC-NOT-FOUND             PIC S9(9) VALUE 2.
013105 77  WS-WINDOW-RC              PIC S9(9) VALUE 0.
013110 77  WS-TOTAL-DAYS-AVAIL       PIC S9(9) COMP-5 VALUE 0.
013115 77  WS-SKIP-COUNT             PIC S9(9) COMP-5 VALUE 0.
013120 77  WS-SKIPPED-SO-FAR         PIC S9(9) COMP-5 VALUE 0.
013125******************************************************************
013200 PROCEDURE DIVISION.
013300******************************************************************
013400 START-BACKTEST.
013500     PERFORM 010-INITIALIZE          THRU 010-EXIT.
013520     PERFORM 015-COUNT-AVAILABLE-DAYS THRU 015-EXIT.
013540     PERFORM 017-DETERMINE-WINDOW     THRU 017-EXIT.
013600     OPEN INPUT PRICE-FILE.
013700     OPEN OUTPUT BACKTEST-RESULT-FILE.
013800     PERFORM 050-SKIP-HEADER          THRU 050-EXIT.
013820     PERFORM 060-SKIP-TO-WINDOW       THRU 060-EXIT.
013900     PERFORM 100-READ-PRICE-FILE      THRU 100-EXIT.
014000     PERFORM 200-PROCESS-TICK         THRU 200-EXIT
014100         UNTIL WS-PRICE-EOF.
014200     PERFORM 500-FORCE-FINAL-SELL     THRU 500-EXIT.
014300     PERFORM 600-EMIT-RESULT          THRU 600-EXIT.
014400     CLOSE PRICE-FILE.
014500     CLOSE BACKTEST-RESULT-FILE.
014600     STOP RUN.
014700*-----------------------------------------------------------------
014800 010-INITIALIZE.
014900     MOVE WS-DEFAULT-INIT-BAL TO PF-BALANCE.
015000     MOVE 0                  TO PF-HOLDINGS.
015100     MOVE 0                  TO PF-BUY-PRICE.
015200     MOVE 0                  TO PF-HIGHEST-PRICE.
015300     SET PF-IS-FLAT          TO TRUE.
015400     MOVE 0 TO WS-BUY-COUNT.
015500     MOVE 0 TO WS-SELL-COUNT.
015600     MOVE 0 TO WS-DAY-COUNT.
015700 010-EXIT.
015800     EXIT.
015802*-----------------------------------------------------------------
015804*    PRE-PASS -- COUNTS THE PRICE-FILE DATA ROWS (HEADER EXCLUDED)
015806*    SO 017-DETERMINE-WINDOW CAN SIZE THE SKIP FOR THE REAL PASS.
015808*-----------------------------------------------------------------
015810 015-COUNT-AVAILABLE-DAYS.
015812     MOVE 0 TO WS-TOTAL-DAYS-AVAIL.
015814     OPEN INPUT PRICE-FILE.
015816     READ PRICE-FILE
015818         AT END
015820             SET WS-PRICE-EOF TO TRUE
015822     END-READ.
015824     PERFORM 016-COUNT-ONE-DAY THRU 016-EXIT
015826         UNTIL WS-PRICE-EOF.
015828     CLOSE PRICE-FILE.
015830     MOVE "N" TO WS-PRICE-EOF-SW.
015832 015-EXIT.
015834     EXIT.
015836 016-COUNT-ONE-DAY.
015838     READ PRICE-FILE
015840         AT END
015842             SET WS-PRICE-EOF TO TRUE
015844     END-READ.
015846     IF NOT WS-PRICE-EOF
015848         ADD 1 TO WS-TOTAL-DAYS-AVAIL
015850     END-IF.
015852 016-EXIT.
015854     EXIT.
015856*-----------------------------------------------------------------
015858*    SETS WS-WINDOW-RC TO REC-FOUND WHEN THE FILE HOLDS MORE ROWS
015860*    THAN WS-BACKTEST-DAYS CALLS FOR, REC-NOT-FOUND WHEN IT DOES
015862*    NOT -- THE SHORT RUN THEN SIMPLY USES EVERY ROW IT HAS.
015864*-----------------------------------------------------------------
015866 017-DETERMINE-WINDOW.
015868     IF WS-TOTAL-DAYS-AVAIL > WS-BACKTEST-DAYS
015870         MOVE REC-FOUND TO WS-WINDOW-RC
015872         COMPUTE WS-SKIP-COUNT =
015874             WS-TOTAL-DAYS-AVAIL - WS-BACKTEST-DAYS
015876     ELSE
015878         MOVE REC-NOT-FOUND TO WS-WINDOW-RC
015880         MOVE 0 TO WS-SKIP-COUNT
015882     END-IF.
015884 017-EXIT.
015886     EXIT.
015888*-----------------------------------------------------------------
015890*    NAVIGATES PAST THE LEADING WS-SKIP-COUNT ROWS LEFT OVER THE
015892*    HEADER SO THE MAIN READ LOOP BELOW STARTS ON THE FIRST ROW OF
015894*    THE TRAILING WS-BACKTEST-DAYS WINDOW.
015896*-----------------------------------------------------------------
015898 060-SKIP-TO-WINDOW.
015900     IF WS-WINDOW-RC = REC-NOT-FOUND
015902         GO TO 060-EXIT
015904     END-IF.
015906     MOVE 0 TO WS-SKIPPED-SO-FAR.
015908 065-SKIP-ONE-DAY.
015910     IF WS-SKIPPED-SO-FAR >= WS-SKIP-COUNT
015912         GO TO 060-EXIT
015914     END-IF.
015916     READ PRICE-FILE
015918         AT END
015920             SET WS-PRICE-EOF TO TRUE
015922             GO TO 060-EXIT
015924     END-READ.
015926     ADD 1 TO WS-SKIPPED-SO-FAR.
015928     GO TO 065-SKIP-ONE-DAY.
015930 060-EXIT.
015932     EXIT.
015934*-----------------------------------------------------------------
016000 050-SKIP-HEADER.
016100     READ PRICE-FILE
016200         AT END
016300             SET WS-PRICE-EOF TO TRUE
016400     END-READ.
016500 050-EXIT.
016600     EXIT.
016700*-----------------------------------------------------------------
016800 100-READ-PRICE-FILE.
016900     READ PRICE-FILE
017000         AT END
017100             SET WS-PRICE-EOF TO TRUE
017200     END-READ.
017300 100-EXIT.
017400     EXIT.
017500*-----------------------------------------------------------------
017600 200-PROCESS-TICK.
017700     PERFORM 210-PARSE-CSV-LINE THRU 210-EXIT.
017800     MOVE PR-CLOSE TO WS-LAST-PRICE.
017900     ADD 1 TO WS-DAY-COUNT.
018000     CALL WS-STRATEGY-PGM USING PR-CLOSE WS-SIGNAL-RESULT.
018100     IF WS-SIGNAL-RESULT = "BUY "
018200         PERFORM 410-EXECUTE-BUY  THRU 410-EXIT
018300     ELSE
018400         IF WS-SIGNAL-RESULT = "SELL"
018500             PERFORM 420-EXECUTE-SELL THRU 420-EXIT
018600         END-IF
018700     END-IF.
018800     PERFORM 100-READ-PRICE-FILE THRU 100-EXIT.
018900 200-EXIT.
019000     EXIT.
019100*-----------------------------------------------------------------
019200 210-PARSE-CSV-LINE.
019300     UNSTRING PR-LINE-TEXT DELIMITED BY ","
019400         INTO WS-CSV-COL-1 WS-CSV-COL-2 WS-CSV-COL-3
019500              WS-CSV-COL-4 WS-CSV-COL-5 WS-CSV-COL-6
019600              WS-CSV-COL-7 WS-CSV-COL-8.
019700     MOVE WS-CSV-COL-1 TO WS-TIMESTAMP-NUM.
019800     MOVE WS-TIMESTAMP-NUM TO PR-TIMESTAMP.
019900     UNSTRING WS-CSV-COL-6 DELIMITED BY "."
020000         INTO WS-CLOSE-WHOLE WS-CLOSE-FRAC.
020100     COMPUTE PR-CLOSE ROUNDED =
020200         WS-CLOSE-WHOLE + (WS-CLOSE-FRAC / 100).
020300 210-EXIT.
020400     EXIT.
020500*-----------------------------------------------------------------
020600 410-EXECUTE-BUY.
020700     IF PF-BALANCE > 0
020800         COMPUTE PF-HOLDINGS ROUNDED = PF-BALANCE / PR-CLOSE
020900         MOVE PR-CLOSE TO PF-BUY-PRICE
021000         MOVE PR-CLOSE TO PF-HIGHEST-PRICE
021100         MOVE 0 TO PF-BALANCE
021200         SET PF-IS-HOLDING TO TRUE
021300         ADD 1 TO WS-BUY-COUNT
021400     END-IF.
021500 410-EXIT.
021600     EXIT.
021700*-----------------------------------------------------------------
021800 420-EXECUTE-SELL.
021900     IF PF-HOLDINGS > 0
022000         COMPUTE PF-BALANCE ROUNDED = PF-HOLDINGS * PR-CLOSE
022100         MOVE 0 TO PF-HOLDINGS
022200         MOVE 0 TO PF-BUY-PRICE
022300         MOVE 0 TO PF-HIGHEST-PRICE
022400         SET PF-IS-FLAT TO TRUE
022500         ADD 1 TO WS-SELL-COUNT
022600     END-IF.
022700 420-EXIT.
022800     EXIT.
022900*-----------------------------------------------------------------
023000*    END-OF-FILE CONTROL BREAK -- IF THE SCRATCH PORTFOLIO IS
023100*    STILL HOLDING BTC AFTER THE LAST RECORD, LIQUIDATE AT THE
023200*    LAST OBSERVED PRICE SO THE RESULT IS PURE CASH.
023300*-----------------------------------------------------------------
023400 500-FORCE-FINAL-SELL.
023500     IF PF-IS-HOLDING AND PF-HOLDINGS > 0
023600         COMPUTE PF-BALANCE ROUNDED = PF-HOLDINGS * WS-LAST-PRICE
023700         MOVE 0 TO PF-HOLDINGS
023800         MOVE 0 TO PF-BUY-PRICE
023900         MOVE 0 TO PF-HIGHEST-PRICE
024000         SET PF-IS-FLAT TO TRUE
024100         ADD 1 TO WS-SELL-COUNT
024200     END-IF.
024300 500-EXIT.
024400     EXIT.
024500*-----------------------------------------------------------------
024600 600-EMIT-RESULT.
024700     COMPUTE WS-PROFIT-LOSS ROUNDED = PF-BALANCE - WS-DEFAULT-INIT-BAL.
024800     COMPUTE WS-PROFIT-LOSS-PCT ROUNDED =
024900         WS-PROFIT-LOSS / WS-DEFAULT-INIT-BAL * 100.
025000     MOVE WS-DEFAULT-INIT-BAL TO BR-INITIAL-BALANCE.
025100     MOVE PF-BALANCE          TO BR-FINAL-BALANCE.
025200     MOVE WS-BUY-COUNT        TO BR-BUY-TRADES.
025300     MOVE WS-SELL-COUNT       TO BR-SELL-TRADES.
025400     MOVE WS-DAY-COUNT        TO BR-DAYS.
025500     MOVE WS-PROFIT-LOSS      TO BR-PROFIT-LOSS.
025600     MOVE WS-PROFIT-LOSS-PCT  TO BR-PROFIT-LOSS-PCT.
025700     WRITE BACKTEST-RESULT-FILE-REC FROM WS-RESULT-OUT.
025800     PERFORM 900-TRACE-EXIT THRU 900-EXIT.
025900 600-EXIT.
026000     EXIT.
026100*-----------------------------------------------------------------
026200 900-TRACE-EXIT.
026300     IF WS-TRACE-SW-ON
026400         MOVE "BACKTEST RESULT RECORD WRITTEN" TO LOGMSG-TEXT
026500         DISPLAY LOGMSG
026600     END-IF.
026700 900-EXIT.
026800     EXIT.
