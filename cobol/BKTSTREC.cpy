000100*-----------------------------------------------------------------
000200*        (c) 2009  TRADEWAY SYSTEMS GROUP.  ALL RIGHTS RESERVED
000300*-----------------------------------------------------------------
000400*
000500* COPY MEMBER..... BKTSTREC
000600* DESCRIPTION..... ONE SUMMARY LINE PER BACKTEST RUN -- STARTING
000700*                  AND ENDING BALANCE, TRADE COUNTS, AND THE
000800*                  DERIVED P/L.  BACKTEST.CBL WRITES EXACTLY ONE
000900*                  OF THESE PER EXECUTION.
001000*
001100* MAINTENANCE LOG
001200*    03/05/09  RBW  TW-1003  ORIGINAL COPY MEMBER.
001300*    11/19/12  RBW  TW-1155  ADDED BR-PROFIT-LOSS-PCT -- BRANCH
001400*                            OFFICE WANTED % RETURN, NOT JUST $.
001500*-----------------------------------------------------------------
001600 01  BACKTEST-RESULT-RECORD.
001700     05  BR-INITIAL-BALANCE        PIC S9(9)V9(2) COMP-3.
001800     05  BR-FINAL-BALANCE          PIC S9(9)V9(2) COMP-3.
001900     05  BR-BUY-TRADES             PIC 9(05).
002000     05  BR-SELL-TRADES            PIC 9(05).
002100     05  BR-DAYS                   PIC 9(05).
002200     05  BR-PROFIT-LOSS            PIC S9(9)V9(2) COMP-3.
002300     05  BR-PROFIT-LOSS-PCT        PIC S9(5)V9(2) COMP-3.
002400     05  FILLER                    PIC X(15).
