000100*-----------------------------------------------------------------
000200*        (c) 2009  TRADEWAY SYSTEMS GROUP.  ALL RIGHTS RESERVED
000300*-----------------------------------------------------------------
000400*
000500* COPY MEMBER..... PORTFREC
000600* DESCRIPTION..... SINGLE-ASSET CASH/HOLDINGS WORKING LEDGER.
000700*                  ONE OCCURRENCE PER RUN -- TRADESVC KEEPS THE
000800*                  LIVE PORTFOLIO, BACKTEST KEEPS A SCRATCH COPY
000900*                  SEEDED FROM WS-INITIAL-BALANCE.  "ALL-IN"
001000*                  POSITION SIZING -- A BUY CONVERTS THE ENTIRE
001100*                  CASH BALANCE, A SELL LIQUIDATES ALL HOLDINGS.
001200*
001300* MAINTENANCE LOG
001400*    02/11/09  RBW  TW-1001  ORIGINAL COPY MEMBER.
001500*    04/22/10  RBW  TW-1042  ADDED PF-HIGHEST-PRICE FOR TRAILING
001600*                            STOP-LOSS TRACKING.
001700*    01/14/14  LMK  TW-1201  PF-HOLDINGS WIDENED TO 8 DECIMALS TO
001800*                            MATCH BTC FRACTIONAL UNIT PRECISION.
001900*-----------------------------------------------------------------
002000 01  PORTFOLIO-RECORD.
002100     05  PF-BALANCE                PIC S9(9)V9(2) COMP-3.
002200     05  PF-HOLDINGS               PIC S9(7)V9(8) COMP-3.
002300     05  PF-BUY-PRICE              PIC S9(9)V9(2) COMP-3.
002400     05  PF-HIGHEST-PRICE          PIC S9(9)V9(2) COMP-3.
002500     05  PF-HOLDING-SW             PIC X(01).
002600         88  PF-IS-HOLDING                   VALUE 'Y'.
002700         88  PF-IS-FLAT                      VALUE 'N'.
002800     05  FILLER                    PIC X(09).
