000100******************************************************************
000200*(C) 2009 TRADEWAY SYSTEMS GROUP.  ALL RIGHTS RESERVED
000300*
000400*   THIS PROGRAM CONTAINS UNPUBLISHED CONFIDENTIAL SOURCE CODE
000500*   OF TRADEWAY SYSTEMS GROUP.  THE COPYRIGHT NOTICE ABOVE DOES
000600*   NOT EVIDENCE ANY ACTUAL OR INTENDED PUBLICATION OF THIS CODE.
000700*
000800* #IDENT "@(#) tw/batch/TRADESVC.cbl  TW-REL 4.2"
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100******************************************************************
001200 PROGRAM-ID.    TRADESVC.
001300 AUTHOR.        R B WOJCIK.
001400 INSTALLATION.  TRADEWAY SYSTEMS GROUP - TRADING SYSTEMS UNIT.
001500 DATE-WRITTEN.  04/09/1988.
001600 DATE-COMPILED.
001700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001800******************************************************************
001900*                      C H A N G E   L O G
002000*-----------------------------------------------------------------
002100* DATE      PGMR  REQUEST    DESCRIPTION
002200*-----------------------------------------------------------------
002300* 04/09/88  RBW   TW-0115    ORIGINAL PROGRAM.  ONE TICK PER
002400*                            PRICE-FILE RECORD AGAINST THE LIVE
002500*                            PORTFOLIO; OVERRIDES THEN STRATEGY.
002600* 11/03/89  RBW   TW-0205    ADDED THE ROLLING CYCLE WINDOW SO
002700*                            MKTCYCLE HAS HISTORY TO CLASSIFY ON
002800*                            EVERY TICK, NOT JUST AT STARTUP.
002900* 06/18/92  DCF   TW-0338    CYCLE-PROTECTION OVERRIDE ADDED --
003000*                            SKIPS THE STRATEGY CALL ENTIRELY WHEN
003100*                            THE CURRENT CYCLE IS NOT ALLOWED.
003200* 09/30/99  RBW   TW-Y2K1    YEAR 2000 REVIEW -- PR-TIMESTAMP IS
003300*                            UNIX EPOCH SECONDS, NO 2-DIGIT YEAR
003400*                            EXPOSURE IN THIS PROGRAM.
003500* 05/02/08  LMK   TW-0940    CONVERTED PORTFOLIO AND TRADE FIELDS
003600*                            TO COMP-3 TO MATCH THE COPY MEMBERS.
003700* 02/20/09  RBW   TW-1005    REPOINTED TO PARMREC FOR THE STARTING
003800*                            BALANCE, TRAIL-STOP, AND TAKE-PROFIT
003900*                            CONSTANTS.
004000* 01/09/14  LMK   TW-1198    CALLS WS-STRATEGY-PGM BY NAME INSTEAD
004100*                            OF A HARD-CODED CALL TO SMASTRAT.
004150* 08/11/15  LMK   TW-1255    ADDED UPSI-0 TRACE SWITCH.
004200* 03/17/16  LMK   TW-1260    CYCLE-PROTECTION NOW DRIVEN FROM
004300*                            WS-ALLOWED-CYCLE-TABLE IN PARMREC.
004450* 04/02/18  RBW   TW-1400    ALLOWED-CYCLE SEARCH NOW RETURNS A
004460*                            REC-FOUND/REC-NOT-FOUND CODE INSTEAD
004470*                            OF TESTING THE SUBSCRIPT DIRECTLY --
004480*                            HOUSE STANDARD SEARCH IDIOM (SEE
004490*                            TRADESVC).
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  TW-3090.
004900 OBJECT-COMPUTER.  TW-3090.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS SIGNAL-LETTER IS "B" "S" "H"
005300     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
005400            OFF STATUS IS WS-TRACE-SW-OFF.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT PRICE-FILE ASSIGN "PRICEFIL"
005800         ORGANIZATION LINE SEQUENTIAL
005900         STATUS WS-PRICE-STATUS.
006000     SELECT TRADE-FILE ASSIGN "TRADEFIL"
006100         ORGANIZATION LINE SEQUENTIAL
006200         STATUS WS-TRADE-STATUS.
006300******************************************************************
006400 DATA DIVISION.
006500 FILE SECTION.
006600******************************************************************
006700 FD  PRICE-FILE.
006800 01  PRICE-FILE-LINE.
006900     05  PR-LINE-TEXT          PIC X(200).
007000******************************************************************
007100 FD  TRADE-FILE.
007200 01  TRADE-FILE-REC.
007300     05  FILLER                PIC X(117).
007400******************************************************************
007500 WORKING-STORAGE SECTION.
007600******************************************************************
007700 COPY PARMREC.
007800******************************************************************
007900 01  WS-PORTFOLIO.
008000     COPY PORTFREC.
008100******************************************************************
008200 01  WS-TRADE-OUT.
008300     COPY TRADEREC.
008400******************************************************************
008500 01  LOGMSG.
008600     05  FILLER                PIC X(10) VALUE "TRADESVC=>".
008700     05  LOGMSG-TEXT           PIC X(50).
008800     05  FILLER                PIC X(09).
008900******************************************************************
009000*    FILE-STATUS BYTES -- HOUSE STANDARD TWO-BYTE LAYOUT
009100******************************************************************
009200 01  WS-PRICE-STATUS.
009300     05  WS-PRICE-STAT-1       PIC X(01).
009400     05  WS-PRICE-STAT-2       PIC X(01).
009500 01  WS-TRADE-STATUS.
009600     05  WS-TRADE-STAT-1       PIC X(01).
009700     05  WS-TRADE-STAT-2       PIC X(01).
009800******************************************************************
009900*    RUN SWITCHES
010000******************************************************************
010100 01  WS-RUN-SWITCHES.
010200     05  WS-PRICE-EOF-SW       PIC X(01)      VALUE "N".
010300         88  WS-PRICE-EOF             VALUE "Y".
010400     05  WS-OVERRIDE-SW        PIC X(01)      VALUE "N".
010500         88  WS-OVERRIDE-FIRED        VALUE "Y".
010600******************************************************************
010700*    CSV PARSE WORK AREA -- ONLY COLUMNS 1 AND 6 ARE CONSUMED
010800******************************************************************
010900 01  WS-CSV-COLUMNS.
011000     05  WS-CSV-COL-1          PIC X(19).
011100     05  WS-CSV-COL-2          PIC X(19).
011200     05  WS-CSV-COL-3          PIC X(19).
011300     05  WS-CSV-COL-4          PIC X(19).
011400     05  WS-CSV-COL-5          PIC X(19).
011500     05  WS-CSV-COL-6          PIC X(19).
011600     05  WS-CSV-COL-7          PIC X(19).
011700     05  WS-CSV-COL-8          PIC X(19).
011750 01  WS-CSV-DUMP REDEFINES WS-CSV-COLUMNS.
011760     05  WS-CSV-DUMP-CHARS     PIC X(152).
011800 01  WS-CSV-CLOSE-PARTS.
011900     05  WS-CLOSE-WHOLE        PIC 9(09).
012000     05  WS-CLOSE-FRAC         PIC 9(02).
012100 01  WS-TIMESTAMP-NUM          PIC 9(10).
012200******************************************************************
012300*    THE CURRENT PRICE OBSERVATION (PARSED)
012400******************************************************************
012500 01  WS-CURRENT-PRICE-REC.
012600     COPY PRICEREC.
012700******************************************************************
012800*    ROLLING PRICE HISTORY FOR THE CYCLE DETECTOR -- SAME SHAPE
012900*    AS MKTCYCLE'S LINKAGE SECTION TABLE
013000******************************************************************
013100 01  WS-CYCLE-WINDOW-AREA.
013200     05  WS-CYCLE-WINDOW-COUNT PIC 9(03)      COMP-3 VALUE 0.
013300     05  WS-CYCLE-PRICE-WINDOW OCCURS 100 TIMES
013400                                   INDEXED BY WS-CYC-IDX
013500                               PIC S9(9)V9(2) COMP-3.
013600 01  WS-CYCLE-WINDOW-DUMP REDEFINES WS-CYCLE-WINDOW-AREA.
013700     05  FILLER                PIC X(02).
013800     05  WS-CYCLE-DUMP-CHARS   PIC X(600).
014000 01  WS-CURRENT-CYCLE          PIC X(12)      VALUE "UNKNOWN     ".
014100******************************************************************
014200*    STRATEGY / DECISION WORK FIELDS
014300******************************************************************
014400 01  WS-DECISION-FIELDS.
014500     05  WS-SIGNAL-RESULT      PIC X(04)      VALUE SPACES.
014600     05  WS-TRADE-REASON       PIC X(30)      VALUE SPACES.
014700     05  WS-PL-PERCENT         PIC S9(5)V9(2) COMP-3 VALUE 0.
014800     05  WS-TOTAL-VALUE        PIC S9(9)V9(2) COMP-3 VALUE 0.
014900     05  WS-STOP-PCT           PIC S9(3)V9(2) COMP-3 VALUE 0.
015000     05  WS-SAVE-BALANCE       PIC S9(9)V9(2) COMP-3 VALUE 0.
015100     05  WS-SAVE-HOLDINGS      PIC S9(7)V9(8) COMP-3 VALUE 0.
015200 01  WS-DECISION-NUMERIC REDEFINES WS-DECISION-FIELDS.
015300     05  FILLER                PIC X(34).
015400     05  WS-DECISION-AMOUNTS   PIC X(27).
015500******************************************************************
015600*    SUBSCRIPTS AND TICK COUNTER
015700******************************************************************
015800 01  WS-COUNTERS.
015900     05  WS-SUB                PIC 9(03)      COMP-3 VALUE 0.
016000     05  WS-TICK-COUNT         PIC 9(07)      COMP-3 VALUE 0.
016100     05  FILLER                PIC X(04).
016120******************************************************************
016140*    LINEAR-SEARCH RETURN CODES -- HOUSE STANDARD (SEE TRADESVC)
016160******************************************************************
016180 77  REC-FOUND               PIC S9(9) COMP-5 VALUE 1.
016190 77  REC-NOT-FOUND           PIC S9(9) COMP-5 VALUE 2.
016195 77  WS-CYCLE-SEARCH-RC      PIC S9(9) COMP-5 VALUE 0.
016200******************************************************************
016300 PROCEDURE DIVISION.
016400******************************************************************
016500 START-TRADESVC.
016600     PERFORM 010-INITIALIZE      THRU 010-EXIT.
016700     OPEN INPUT PRICE-FILE.
016800     OPEN EXTEND TRADE-FILE.
016900     PERFORM 050-SKIP-HEADER     THRU 050-EXIT.
017000     PERFORM 100-READ-PRICE-FILE THRU 100-EXIT.
017100     PERFORM 200-PROCESS-TICK    THRU 200-EXIT
017200         UNTIL WS-PRICE-EOF.
017300     CLOSE PRICE-FILE.
017400     CLOSE TRADE-FILE.
017500     STOP RUN.
017600*-----------------------------------------------------------------
017700 010-INITIALIZE.
017800     MOVE WS-DEFAULT-INIT-BAL TO PF-BALANCE.
017900     MOVE 0                  TO PF-HOLDINGS.
018000     MOVE 0                  TO PF-BUY-PRICE.
018100     MOVE 0                  TO PF-HIGHEST-PRICE.
018200     SET PF-IS-FLAT          TO TRUE.
018300     MOVE 0 TO WS-CYCLE-WINDOW-COUNT.
018400     MOVE 0 TO WS-TICK-COUNT.
018500     PERFORM 015-INIT-ALLOWED-CYCLES THRU 015-EXIT.
018600 010-EXIT.
018700     EXIT.
018800*-----------------------------------------------------------------
018900*    CYCLES THE RISK DESK WILL LET THE BOT HOLD THROUGH -- ANY
019000*    CYCLE NOT ON THIS LIST FORCES A SELL (OR BLOCKS A NEW BUY)
019100*    VIA THE CYCLE-PROTECTION OVERRIDE.
019200*-----------------------------------------------------------------
019300 015-INIT-ALLOWED-CYCLES.
019400     MOVE "BULL_MARKET " TO WS-ALLOWED-CYCLE(1).
019500     MOVE "MARKUP      " TO WS-ALLOWED-CYCLE(2).
019600     MOVE "ACCUMULATION" TO WS-ALLOWED-CYCLE(3).
019700     MOVE "UNKNOWN     " TO WS-ALLOWED-CYCLE(4).
019800     MOVE SPACES          TO WS-ALLOWED-CYCLE(5).
019900     MOVE SPACES          TO WS-ALLOWED-CYCLE(6).
020000 015-EXIT.
020100     EXIT.
020200*-----------------------------------------------------------------
020300 050-SKIP-HEADER.
020400     READ PRICE-FILE
020500         AT END
020600             SET WS-PRICE-EOF TO TRUE
020700     END-READ.
020800 050-EXIT.
020900     EXIT.
021000*-----------------------------------------------------------------
021100 100-READ-PRICE-FILE.
021200     READ PRICE-FILE
021300         AT END
021400             SET WS-PRICE-EOF TO TRUE
021500     END-READ.
021600 100-EXIT.
021700     EXIT.
021800*-----------------------------------------------------------------
021900 200-PROCESS-TICK.
022000     PERFORM 210-PARSE-CSV-LINE     THRU 210-EXIT.
022100     PERFORM 220-APPEND-CYCLE-WINDOW THRU 220-EXIT.
022200     CALL "MKTCYCLE" USING WS-CYCLE-WINDOW-COUNT
022300                           WS-CYCLE-PRICE-WINDOW(1)
022400                           WS-CURRENT-CYCLE.
022500     PERFORM 230-UPDATE-HIGHEST-PRICE THRU 230-EXIT.
022600     MOVE "N" TO WS-OVERRIDE-SW.
022700     MOVE SPACES TO WS-SIGNAL-RESULT.
022800     PERFORM 300-CHECK-STOP-LOSS THRU 300-EXIT.
022900     IF NOT WS-OVERRIDE-FIRED
023000         PERFORM 310-CHECK-TAKE-PROFIT THRU 310-EXIT
023100     END-IF.
023200     IF NOT WS-OVERRIDE-FIRED
023300         PERFORM 320-CHECK-CYCLE-PROTECTION THRU 320-EXIT
023400     END-IF.
023500     IF NOT WS-OVERRIDE-FIRED
023600         PERFORM 330-RUN-STRATEGY THRU 330-EXIT
023700     END-IF.
023800     PERFORM 400-EXECUTE-SIGNAL  THRU 400-EXIT.
023900     PERFORM 450-COMPUTE-TOTAL-VAL THRU 450-EXIT.
024000     ADD 1 TO WS-TICK-COUNT.
024100     PERFORM 900-TRACE-EXIT      THRU 900-EXIT.
024200     PERFORM 100-READ-PRICE-FILE THRU 100-EXIT.
024300 200-EXIT.
024400     EXIT.
024500*-----------------------------------------------------------------
024600 210-PARSE-CSV-LINE.
024700     UNSTRING PR-LINE-TEXT DELIMITED BY ","
024800         INTO WS-CSV-COL-1 WS-CSV-COL-2 WS-CSV-COL-3
024900              WS-CSV-COL-4 WS-CSV-COL-5 WS-CSV-COL-6
025000              WS-CSV-COL-7 WS-CSV-COL-8.
025100     MOVE WS-CSV-COL-1 TO WS-TIMESTAMP-NUM.
025200     MOVE WS-TIMESTAMP-NUM TO PR-TIMESTAMP.
025300     UNSTRING WS-CSV-COL-6 DELIMITED BY "."
025400         INTO WS-CLOSE-WHOLE WS-CLOSE-FRAC.
025500     COMPUTE PR-CLOSE ROUNDED =
025600         WS-CLOSE-WHOLE + (WS-CLOSE-FRAC / 100).
025700 210-EXIT.
025800     EXIT.
025900*-----------------------------------------------------------------
026000 220-APPEND-CYCLE-WINDOW.
026100     IF WS-CYCLE-WINDOW-COUNT < 100
026200         GO TO 225-APPEND-SLOT
026300     END-IF.
026400     MOVE 1 TO WS-SUB.
026500 222-SHIFT-ONE-SLOT.
026600     IF WS-SUB >= 100
026700         GO TO 225-APPEND-SLOT
026800     END-IF.
026900     MOVE WS-CYCLE-PRICE-WINDOW(WS-SUB + 1)
027000         TO WS-CYCLE-PRICE-WINDOW(WS-SUB).
027100     ADD 1 TO WS-SUB.
027200     GO TO 222-SHIFT-ONE-SLOT.
027300 225-APPEND-SLOT.
027400     IF WS-CYCLE-WINDOW-COUNT >= 100
027500         SUBTRACT 1 FROM WS-CYCLE-WINDOW-COUNT
027600     END-IF.
027700     ADD 1 TO WS-CYCLE-WINDOW-COUNT.
027800     MOVE PR-CLOSE TO WS-CYCLE-PRICE-WINDOW(WS-CYCLE-WINDOW-COUNT).
027900 220-EXIT.
028000     EXIT.
028100*-----------------------------------------------------------------
028200 230-UPDATE-HIGHEST-PRICE.
028300     IF PF-IS-HOLDING AND PR-CLOSE > PF-HIGHEST-PRICE
028400         MOVE PR-CLOSE TO PF-HIGHEST-PRICE
028500     END-IF.
028600 230-EXIT.
028700     EXIT.
028800*-----------------------------------------------------------------
028900 300-CHECK-STOP-LOSS.
029000     IF PF-IS-HOLDING AND PF-HIGHEST-PRICE NOT = 0
029100         COMPUTE WS-STOP-PCT ROUNDED =
029200             (PF-HIGHEST-PRICE - PR-CLOSE) /
029300              PF-HIGHEST-PRICE * 100
029400         IF WS-STOP-PCT >= WS-TRAIL-STOP-PCT
029500             MOVE "SELL" TO WS-SIGNAL-RESULT
029600             MOVE "Trailing stop-loss" TO WS-TRADE-REASON
029700             MOVE "Y" TO WS-OVERRIDE-SW
029800         END-IF
029900     END-IF.
030000 300-EXIT.
030100     EXIT.
030200*-----------------------------------------------------------------
030300 310-CHECK-TAKE-PROFIT.
030400     IF PF-IS-HOLDING AND PF-BUY-PRICE NOT = 0
030500         COMPUTE WS-STOP-PCT ROUNDED =
030600             (PR-CLOSE - PF-BUY-PRICE) /
030700              PF-BUY-PRICE * 100
030800         IF WS-STOP-PCT >= WS-TAKE-PROFIT-PCT
030900             MOVE "SELL" TO WS-SIGNAL-RESULT
031000             MOVE "Take profit" TO WS-TRADE-REASON
031100             MOVE "Y" TO WS-OVERRIDE-SW
031200         END-IF
031300     END-IF.
031400 310-EXIT.
031500     EXIT.
031600*-----------------------------------------------------------------
031700 320-CHECK-CYCLE-PROTECTION.
031800     PERFORM 325-SEARCH-ALLOWED-CYCLE THRU 325-EXIT.
031900     IF WS-CYCLE-SEARCH-RC = REC-NOT-FOUND
032000         IF PF-IS-HOLDING
032100             MOVE "SELL" TO WS-SIGNAL-RESULT
032200             MOVE "Cycle protection" TO WS-TRADE-REASON
032300         ELSE
032400             MOVE "HOLD" TO WS-SIGNAL-RESULT
032500             MOVE "Cycle protection" TO WS-TRADE-REASON
032600         END-IF
032700         MOVE "Y" TO WS-OVERRIDE-SW
032800     END-IF.
032900 320-EXIT.
033000     EXIT.
033100*-----------------------------------------------------------------
033200*    SEARCHES WS-ALLOWED-CYCLE FOR THE CURRENT CYCLE.  RETURNS
033300*    REC-FOUND/REC-NOT-FOUND IN WS-CYCLE-SEARCH-RC RATHER THAN
033400*    LEAVING THE CALLER TO TEST THE SUBSCRIPT DIRECTLY.
033500*-----------------------------------------------------------------
033600 325-SEARCH-ALLOWED-CYCLE.
033650     MOVE REC-NOT-FOUND TO WS-CYCLE-SEARCH-RC.
033700     MOVE 1 TO WS-SUB.
033800 326-SEARCH-ONE.
033900     IF WS-SUB > 6
034000         GO TO 325-EXIT
034100     END-IF.
034200     IF WS-CURRENT-CYCLE = WS-ALLOWED-CYCLE(WS-SUB)
034250         MOVE REC-FOUND TO WS-CYCLE-SEARCH-RC
034300         GO TO 325-EXIT
034400     END-IF.
034500     ADD 1 TO WS-SUB.
034600     GO TO 326-SEARCH-ONE.
034700 325-EXIT.
034800     EXIT.
034900*-----------------------------------------------------------------
035000 330-RUN-STRATEGY.
035100     CALL WS-STRATEGY-PGM USING PR-CLOSE WS-SIGNAL-RESULT.
035200     MOVE "Strategy signal" TO WS-TRADE-REASON.
035300 330-EXIT.
035400     EXIT.
035500*-----------------------------------------------------------------
035600 400-EXECUTE-SIGNAL.
035700     IF WS-SIGNAL-RESULT = "BUY "
035800         PERFORM 410-EXECUTE-BUY THRU 410-EXIT
035900     ELSE
036000         IF WS-SIGNAL-RESULT = "SELL"
036100             PERFORM 420-EXECUTE-SELL THRU 420-EXIT
036200         END-IF
036300     END-IF.
036400 400-EXIT.
036500     EXIT.
036600*-----------------------------------------------------------------
036700 410-EXECUTE-BUY.
036800     IF PF-BALANCE > 0
036900         MOVE PF-BALANCE TO WS-SAVE-BALANCE
037000         COMPUTE PF-HOLDINGS ROUNDED = PF-BALANCE / PR-CLOSE
037100         MOVE PR-CLOSE TO PF-BUY-PRICE
037200         MOVE PR-CLOSE TO PF-HIGHEST-PRICE
037300         MOVE 0 TO PF-BALANCE
037400         SET PF-IS-HOLDING TO TRUE
037500         MOVE PR-TIMESTAMP      TO TR-TIMESTAMP
037600         MOVE "BUY "            TO TR-TYPE
037700         MOVE PR-CLOSE          TO TR-PRICE
037800         MOVE PF-HOLDINGS       TO TR-QUANTITY
037900         MOVE WS-SAVE-BALANCE   TO TR-BALANCE-BEFORE
038000         MOVE PF-BALANCE        TO TR-BALANCE-AFTER
038100         MOVE "N"               TO TR-HAS-PL
038200         MOVE 0                 TO TR-PL-PERCENT
038300         MOVE WS-STRATEGY-PGM   TO TR-STRATEGY
038400         MOVE WS-CURRENT-CYCLE  TO TR-MARKET-CYCLE
038500         MOVE WS-TRADE-REASON   TO TR-REASON
038600         WRITE TRADE-FILE-REC FROM WS-TRADE-OUT
038700     END-IF.
038800 410-EXIT.
038900     EXIT.
039000*-----------------------------------------------------------------
039100 420-EXECUTE-SELL.
039200     IF PF-HOLDINGS > 0
039300         MOVE PF-HOLDINGS TO WS-SAVE-HOLDINGS
039400         IF PF-BUY-PRICE NOT = 0
039500             COMPUTE WS-PL-PERCENT ROUNDED =
039600                 (PR-CLOSE - PF-BUY-PRICE) / PF-BUY-PRICE * 100
039700         ELSE
039800             MOVE 0 TO WS-PL-PERCENT
039900         END-IF
040000         MOVE PF-BALANCE TO WS-SAVE-BALANCE
040100         COMPUTE PF-BALANCE ROUNDED = PF-HOLDINGS * PR-CLOSE
040200         MOVE 0 TO PF-HOLDINGS
040300         MOVE 0 TO PF-BUY-PRICE
040400         MOVE 0 TO PF-HIGHEST-PRICE
040500         SET PF-IS-FLAT TO TRUE
040600         MOVE PR-TIMESTAMP      TO TR-TIMESTAMP
040700         MOVE "SELL"            TO TR-TYPE
040800         MOVE PR-CLOSE          TO TR-PRICE
040900         MOVE WS-SAVE-HOLDINGS  TO TR-QUANTITY
041000         MOVE WS-SAVE-BALANCE   TO TR-BALANCE-BEFORE
041100         MOVE PF-BALANCE        TO TR-BALANCE-AFTER
041200         MOVE "Y"               TO TR-HAS-PL
041300         MOVE WS-PL-PERCENT     TO TR-PL-PERCENT
041400         MOVE WS-STRATEGY-PGM   TO TR-STRATEGY
041500         MOVE WS-CURRENT-CYCLE  TO TR-MARKET-CYCLE
041600         MOVE WS-TRADE-REASON   TO TR-REASON
041700         WRITE TRADE-FILE-REC FROM WS-TRADE-OUT
041800     END-IF.
041900 420-EXIT.
042000     EXIT.
042100*-----------------------------------------------------------------
042200 450-COMPUTE-TOTAL-VAL.
042300     COMPUTE WS-TOTAL-VALUE ROUNDED =
042400         PF-BALANCE + (PF-HOLDINGS * PR-CLOSE).
042500 450-EXIT.
042600     EXIT.
042700*-----------------------------------------------------------------
042800 900-TRACE-EXIT.
042900     IF WS-TRACE-SW-ON
043000         MOVE "TICK PROCESSED AGAINST LIVE PORTFOLIO"
043100             TO LOGMSG-TEXT
043200         DISPLAY LOGMSG
043300     END-IF.
043400 900-EXIT.
043500     EXIT.
