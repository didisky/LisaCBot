000100*-----------------------------------------------------------------
000200*        (c) 2009  TRADEWAY SYSTEMS GROUP.  ALL RIGHTS RESERVED
000300*-----------------------------------------------------------------
000400*
000500* COPY MEMBER..... TRMETREC
000600* DESCRIPTION..... ONE SUMMARY LINE PER METRICS RUN -- WIN RATE,
000700*                  P/L, VOLUME, AND THE MOST-USED / MOST-
000800*                  PROFITABLE STRATEGY NAMES OVER THE FULL
000900*                  TRADE-FILE.  METRICS.CBL WRITES EXACTLY ONE
001000*                  OF THESE PER EXECUTION.  STRATEGY NAME FIELDS
001100*                  CARRY "N/A" WHEN THE TRADE-FILE IS EMPTY OR
001200*                  HAS NO SELL ROWS.
001300*
001400* MAINTENANCE LOG
001500*    03/05/09  RBW  TW-1004  ORIGINAL COPY MEMBER.
001600*    08/14/12  RBW  TW-1150  ADDED TM-MOST-PROFITABLE-STRAT --
001700*                            TRADING DESK WANTED TO SEE WHICH
001800*                            STRATEGY TO FAVOR, NOT JUST WHICH
001900*                            ONE RAN THE MOST.
002000*-----------------------------------------------------------------
002100 01  TRADE-METRICS-RECORD.
002200     05  TM-TOTAL-TRADES           PIC 9(05).
002300     05  TM-BUY-TRADES             PIC 9(05).
002400     05  TM-SELL-TRADES            PIC 9(05).
002500     05  TM-PROFITABLE-TRADES      PIC 9(05).
002600     05  TM-LOSING-TRADES          PIC 9(05).
002700     05  TM-WIN-RATE               PIC S9(3)V9(2) COMP-3.
002800     05  TM-TOTAL-PL               PIC S9(7)V9(2) COMP-3.
002900     05  TM-AVERAGE-PL             PIC S9(5)V9(2) COMP-3.
003000     05  TM-BEST-TRADE             PIC S9(5)V9(2) COMP-3.
003100     05  TM-WORST-TRADE            PIC S9(5)V9(2) COMP-3.
003200     05  TM-TOTAL-VOLUME           PIC S9(11)V9(2) COMP-3.
003300     05  TM-MOST-USED-STRATEGY     PIC X(20).
003400     05  TM-MOST-PROFITABLE-STRAT  PIC X(20).
003500     05  FILLER                    PIC X(12).
